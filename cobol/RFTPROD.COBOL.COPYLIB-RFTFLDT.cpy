000100*****************************************************************
000200* RAINFALL FIELD TRACKING SYSTEM (RFT)                           *
000300*                                                                *
000400* IN-MEMORY FIELD / MEASUREMENT TABLE                            *
000500*                                                                *
000600* ONE ENTRY PER CROP FIELD KNOWN TO THIS RUN, EACH HOLDING ITS   *
000700* OWN LIST OF (YEAR,MONTH,DAY,RAINFALL-MM) MEASUREMENT SLOTS.    *
000800* THE TABLE IS SIZED FOR A SINGLE OVERNIGHT INTAKE RUN -- IT IS  *
000900* NOT KEPT FROM RUN TO RUN -- SO A FLAT, FIXED-SIZE TABLE        *
001000* SEARCHED WITH PERFORM VARYING IS ALL THE VOLUME CALLS FOR.     *
001100*                                                                *
001200* RFT-FIELD-MAX AND RFT-MEAS-MAX SIZE THE TABLE; RAISE THEM IF   *
001300* A LARGER INTAKE FILE IS EVER SUPPLIED (SEE ALSO WPBE-MESSAGE   *
001400* "FIELD TABLE FULL" / "MEASUREMENT TABLE FULL" IN RFTB01).      *
001500*                                                                *
001600* RFT-FX/RFT-FX2 SUBSCRIPT THE FIELD ENTRY, RFT-MX SUBSCRIPTS    *
001700* THE MEASUREMENT SLOT WITHIN A FIELD -- CARRIED IN THIS MEMBER  *
001800* SO EVERY PROGRAM THAT COPIES THE TABLE GETS MATCHING WORK      *
001900* SUBSCRIPTS WITHOUT REDECLARING THEM.                           *
002000*****************************************************************
002100
002200 77  RFT-FIELD-MAX                PIC S9(04)  VALUE +30   COMP.
002300 77  RFT-MEAS-MAX                 PIC S9(04)  VALUE +800  COMP.
002400 77  RFT-FX                       PIC S9(04)  VALUE ZERO  COMP.
002500 77  RFT-FX2                      PIC S9(04)  VALUE ZERO  COMP.
002600 77  RFT-MX                       PIC S9(04)  VALUE ZERO  COMP.
002700
002800 01  RFT-FIELD-TABLE.
002900     05  RFT-FIELD-COUNT          PIC S9(04) COMP VALUE +0.
003000     05  RFT-FIELD-ENTRY OCCURS 30 TIMES.
003100         10  RFT-FT-FIELD-NAME        PIC X(20).
003200         10  RFT-FT-IN-USE-SW         PIC X(01) VALUE 'N'.
003300             88  RFT-FT-IN-USE                  VALUE 'Y'.
003400             88  RFT-FT-NOT-IN-USE               VALUE 'N'.
003500         10  RFT-FT-MEAS-COUNT        PIC S9(04) COMP VALUE +0.
003600         10  RFT-FT-MEAS-ENTRY OCCURS 800 TIMES.
003700             15  RFT-FM-YEAR              PIC 9(04).
003800             15  RFT-FM-MONTH             PIC 9(02).
003900             15  RFT-FM-DAY               PIC 9(02).
004000             15  RFT-FM-RAINFALL-MM       PIC 9(05) COMP-3.
004100             15  RFT-FM-RAINFALL-MM-X     REDEFINES
004200                 RFT-FM-RAINFALL-MM       PIC X(03).
004300             15  RFT-FM-IN-USE-SW         PIC X(01) VALUE 'N'.
004400                 88  RFT-FM-IN-USE                  VALUE 'Y'.
004500                 88  RFT-FM-NOT-IN-USE              VALUE 'N'.
004600             15  FILLER                   PIC X(02).
004700         10  FILLER                   PIC X(10).
004800     05  FILLER                   PIC X(10).
