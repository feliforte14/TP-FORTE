000100*****************************************************************
000200* RAINFALL FIELD TRACKING SYSTEM (RFT)                           *
000300*                                                                *
000400* GENERAL BATCH ERROR / REJECT LOGGING WORK AREAS -- WRITTEN TO  *
000500* THE JOB LOG (SYSOUT), NOT TO RFT-REPORT-OUT, WHENEVER AN       *
000600* INTAKE TRANSACTION IS REJECTED.                                *
000700*****************************************************************
000800
000900 77  WS-RFT-ERROR-LENGTH          PIC S9(04) COMP VALUE +800.
001000
001100 01  WS-RFT-BATCH-ERROR-01.
001200     05  FILLER                   PIC X(01)  VALUE SPACES.
001300     05  FILLER                   PIC X(07)  VALUE 'ERROR: '.
001400     05  FILLER                   PIC X(10)  VALUE 'PROGRAM = '.
001500     05  WPBE-PROGRAM-ID          PIC X(08)  VALUE 'RFTB01'.
001600     05  FILLER                   PIC X(14)  VALUE
001700         ', PARAGRAPH = '.
001800     05  WPBE-PARAGRAPH           PIC X(24)  VALUE SPACES.
001900
002000 01  WS-RFT-BATCH-ERROR-02.
002100     05  FILLER                   PIC X(08)  VALUE SPACES.
002200     05  WPBE-MESSAGE             PIC X(45)  VALUE SPACES.
002300     05  FILLER                   PIC X(16)  VALUE
002400         'RECORD NUMBER ='.
002500     05  WPBE-RECORD-NUMBER       PIC 9(07)  VALUE ZEROES.
002600     05  FILLER                   PIC X(02)  VALUE SPACES.
002700
002800 01  WS-RFT-BATCH-ERROR-03.
002900     05  FILLER                   PIC X(08)  VALUE SPACES.
003000     05  FILLER                   PIC X(20)  VALUE
003100         'RECORD IS DISPLAYED'.
003200     05  FILLER                   PIC X(05)  VALUE 'BELOW'.
