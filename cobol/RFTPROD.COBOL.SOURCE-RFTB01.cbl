000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFTB01.
000300 AUTHOR. D MCALEER.
000400 INSTALLATION. AGRISYS CORPORATION.
000500 DATE-WRITTEN. 03/04/87.
000600 DATE-COMPILED.
000700 SECURITY. AGRISYS CORPORATION - PROPRIETARY - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 RAINFALL FIELD TRACKING SYSTEM (RFT)          *
001100*                       AGRISYS CORPORATION                     *
001200*                                                                *
001300* PROGRAM :   RFTB01                                            *
001400*                                                                *
001500* FUNCTION:   PROGRAM RFTB01 IS THE NIGHTLY BATCH DRIVER FOR    *
001600*             THE RAINFALL FIELD TRACKING SYSTEM.  IT READS THE *
001700*             MEASUREMENT INTAKE FILE, LOADS (ACCUMULATES) OR   *
001800*             REMOVES RAINFALL READINGS FOR EACH CROP FIELD IN  *
001900*             AN IN-MEMORY TABLE, THEN PRODUCES THE FIXED SET   *
002000*             OF SIX RAINFALL REPORTS AGAINST THE ACCUMULATED   *
002100*             DATA.                                              *
002200*                                                                *
002300* FILES   :   RFT-MEASUREMENTS-IN   -  LINE SEQUENTIAL (INPUT)  *
002400*             RFT-REPORT-OUT        -  LINE SEQUENTIAL (OUTPUT) *
002500*                                                                *
002600* TRANSACTIONS GENERATED: N/A (BATCH)                           *
002700*                                                                *
002800* PFKEYS  :   N/A                                               *
002900*                                                                *
003000*****************************************************************
003100*             PROGRAM CHANGE LOG                                *
003200*             -------------------                               *
003300*                                                                *
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003500*  --------   --------------------  --------------------------  *
003600*  03/04/87   D MCALEER             INITIAL VERSION.  INTAKE    *
003700*                                   PLUS THE SIX RAINFALL        *
003800*                                   REPORTS.                     *
003900*  09/02/88   D MCALEER             CALL TO RFTS01 NOW SKIPPED  *
004000*                                   FOR REMOVE TRANSACTIONS --   *
004100*                                   A REMOVE NEVER NEEDS THE     *
004200*                                   DATE EDITED SINCE IT ONLY    *
004300*                                   FREES AN EXISTING SLOT.      *
004400*  04/14/91   R OKONKWO             REPORT 6 (ABOVE-AVERAGE      *
004500*                                   FIELDS) NOW BUILDS AN        *
004600*                                   ASCENDING FIELD-NAME SORT    *
004700*                                   LIST BEFORE PRINTING --      *
004800*                                   AG-EXT WANTED A STABLE,      *
004900*                                   REPEATABLE ORDER INSTEAD OF  *
005000*                                   TABLE-SLOT ORDER (AG-0931).  *
005100*  01/22/94   P SOUSA                REPORT 4 (ONE-DAY AVERAGE)  *
005200*                                   NOW COMPUTES WITH ROUNDED    *
005300*                                   TO 2 DECIMALS INSTEAD OF     *
005400*                                   TRUNCATING -- THIS IS THE    *
005500*                                   ONE GENUINELY FRACTIONAL     *
005600*                                   VALUE IN THE SYSTEM.         *
005700*  11/08/98   T VANDERLOO           Y2K REVIEW.  ALL YEAR FIELDS *
005800*                                   ARE FULL 4-DIGIT PIC 9(04)   *
005900*                                   THROUGHOUT -- NO WINDOWING   *
006000*                                   IN THIS PROGRAM OR ANY       *
006100*                                   COPYBOOK IT REFERENCES.      *
006200*  06/19/02   R OKONKWO             RAISED RFT-FIELD-MAX TO 30   *
006300*                                   AND RFT-MEAS-MAX TO 800 FOR  *
006400*                                   THE EXPANDED PILOT (AG-1203).*
006500*  03/05/04   T VANDERLOO           REPLACED RPT2 UPPER-CASE     *
006600*                                   COMPARE WITH AN INSPECT      *
006700*                                   CONVERTING AGAINST A FIXED   *
006800*                                   ALPHABET TABLE -- SITE       *
006900*                                   COMPILER DOES NOT SUPPORT    *
007000*                                   THE NEWER INTRINSIC FUNCTIONS*
007100*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXXX *
007200*                                                                *
007300*****************************************************************
007400     EJECT
007500 ENVIRONMENT DIVISION.
007600
007700 INPUT-OUTPUT SECTION.
007800
007900 FILE-CONTROL.
008000
008100     SELECT RFT-MEASUREMENTS-IN  ASSIGN TO RFTTRANI
008200                                 FILE STATUS IS WS-TRANS-STATUS.
008300
008400     SELECT RFT-REPORT-OUT       ASSIGN TO RFTRPTO
008500                                 FILE STATUS IS WS-REPORT-STATUS.
008600     EJECT
008700 DATA DIVISION.
008800
008900 FILE SECTION.
009000
009100 FD  RFT-MEASUREMENTS-IN
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F
009400     RECORD CONTAINS 80 CHARACTERS.
009500
009600     COPY RFTTRAN.
009700
009800     EJECT
009900 FD  RFT-REPORT-OUT
010000     LABEL RECORDS ARE STANDARD
010100     RECORDING MODE IS F
010200     RECORD CONTAINS 133 CHARACTERS.
010300
010400 01  RFT-REPORT-LINE.
010500     05  FILLER                   PIC X(133).
010600
010700     EJECT
010800 WORKING-STORAGE SECTION.
010900
011000*****************************************************************
011100*    SWITCHES                                                   *
011200*****************************************************************
011300
011400 01  WS-SWITCHES.
011500     05  WS-END-OF-TRANS-SW       PIC X(01) VALUE 'N'.
011600         88  END-OF-TRANS                  VALUE 'Y'.
011700         88  NOT-END-OF-TRANS               VALUE 'N'.
011800     05  WS-FIELD-FOUND-SW        PIC X(01) VALUE 'N'.
011900         88  RFT-FIELD-WAS-FOUND           VALUE 'Y'.
012000         88  RFT-FIELD-NOT-FOUND           VALUE 'N'.
012100     05  WS-SLOT-FOUND-SW         PIC X(01) VALUE 'N'.
012200         88  RFT-SLOT-WAS-FOUND            VALUE 'Y'.
012300         88  RFT-SLOT-NOT-FOUND            VALUE 'N'.
012400     05  WS-PARMS-RECEIVED-SW     PIC X(01) VALUE 'N'.
012500         88  RFT-PARMS-RECEIVED            VALUE 'Y'.
012600     05  FILLER                   PIC X(04) VALUE SPACES.
012700
012800*****************************************************************
012900*    MISCELLANEOUS WORK FIELDS                                  *
013000*****************************************************************
013100
013200 01  WS-MISCELLANEOUS-FIELDS.
013300     05  WS-TRANS-STATUS          PIC X(02) VALUE SPACES.
013400         88  TRANS-OK                      VALUE '00'.
013500         88  TRANS-EOF                     VALUE '10'.
013600     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
013700         88  REPORT-OK                     VALUE '00'.
013800     05  WS-RECORD-NUMBER         PIC S9(07) COMP   VALUE +0.
013900     05  WS-LINE-CNT              PIC S9(04) COMP   VALUE +0.
014000     05  WS-GRAND-TOTAL-MM        PIC S9(09) COMP-3 VALUE +0.
014100     05  WS-GRAND-COUNT           PIC S9(07) COMP   VALUE +0.
014200     05  WS-OVERALL-AVERAGE-MM    PIC S9(07) COMP-3 VALUE +0.
014300     05  WS-FIELD-SUM-MM          PIC S9(09) COMP-3 VALUE +0.
014400     05  WS-ONE-DAY-SUM-MM        PIC S9(09) COMP-3 VALUE +0.
014500     05  WS-ONE-DAY-COUNT         PIC S9(07) COMP   VALUE +0.
014600     05  WS-ONE-DAY-AVERAGE       PIC S9(05)V99 COMP-3 VALUE +0.
014700     05  WS-UPPER-NAME-1          PIC X(20) VALUE SPACES.
014800     05  WS-UPPER-NAME-2          PIC X(20) VALUE SPACES.
014900     05  FILLER                   PIC X(06) VALUE SPACES.
015000
015100*****************************************************************
015200*    UPPER-CASE CONVERSION TABLE -- USED BY THE RPT2 FIELD-NAME *
015300*    LOOKUP (P04010) SO THAT A FIELD NAME ENTERED IN MIXED CASE *
015400*    ON THE CONTROL RECORD STILL MATCHES (TICKET AG-1188).      *
015500*****************************************************************
015600 01  WS-CASE-CONVERT-TABLE.
015700     05  WS-LOWER-ALPHABET        PIC X(26) VALUE
015800         'abcdefghijklmnopqrstuvwxyz'.
015900     05  WS-UPPER-ALPHABET        PIC X(26) VALUE
016000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016100     05  FILLER                   PIC X(04) VALUE SPACES.
016200
016300*****************************************************************
016400*    CURRENT DATE (USED ON EVERY REPORT TITLE LINE)             *
016500*****************************************************************
016600
016700 01  WS-SYSTEM-DATE               PIC 9(06) VALUE ZEROES.
016800 01  WS-SYSTEM-DATE-R             REDEFINES WS-SYSTEM-DATE.
016900     05  WS-SD-YEAR-OF-CENT       PIC 99.
017000     05  WS-SD-MONTH              PIC 99.
017100     05  WS-SD-DAY                PIC 99.
017200
017300*****************************************************************
017400*    CONTROL-RECORD PARAMETERS (REPORT SELECTION CRITERIA)      *
017500*****************************************************************
017600
017700 01  WS-CONTROL-PARMS.
017800     05  WS-PARM-YEAR              PIC 9(04) VALUE ZEROES.
017900     05  WS-PARM-MONTH             PIC 9(02) VALUE ZEROES.
018000     05  WS-PARM-DAY               PIC 9(02) VALUE ZEROES.
018100     05  WS-PARM-FIELD-NAME        PIC X(20) VALUE SPACES.
018200     05  FILLER                    PIC X(06) VALUE SPACES.
018300
018400*****************************************************************
018500*    IN-MEMORY FIELD / MEASUREMENT TABLE                        *
018600*****************************************************************
018700
018800     COPY RFTFLDT.
018900     EJECT
019000*****************************************************************
019100*    DATE VALIDATION SUBROUTINE PARAMETER AREA (CALL RFTS01)    *
019200*****************************************************************
019300
019400     COPY RFTS01CY.
019500
019600*****************************************************************
019700*    WETTEST-FIELD SUBROUTINE PARAMETER AREA (CALL RFTS02)      *
019800*****************************************************************
019900
020000     COPY RFTS02CY.
020100     EJECT
020200*****************************************************************
020300*    REPORT 1 -- DAILY AVERAGES FOR A MONTH                     *
020400*****************************************************************
020500
020600 77  RFT-R1X                      PIC S9(04) COMP   VALUE +0.
020700 01  RFT-RPT1-ACCUM-TABLE.
020800     05  RFT-RPT1-ACCUM-ENTRY OCCURS 31 TIMES.
020900         10  RFT-R1-SUM-MM            PIC S9(07) COMP-3 VALUE +0.
021000         10  RFT-R1-COUNT             PIC S9(05) COMP   VALUE +0.
021100         10  RFT-R1-AVERAGE-MM        PIC S9(05) COMP-3 VALUE +0.
021200     05  FILLER                   PIC X(04) VALUE SPACES.
021300
021400 77  RFT-RPT1-LIST-COUNT          PIC S9(04) COMP   VALUE +0.
021500 77  RFT-L1X                      PIC S9(04) COMP   VALUE +0.
021600 77  RFT-L1X2                     PIC S9(04) COMP   VALUE +0.
021700 77  RFT-L1X3                     PIC S9(04) COMP   VALUE +0.
021800 01  RFT-RPT1-LIST-TABLE.
021900     05  RFT-RPT1-LIST-ENTRY OCCURS 31 TIMES.
022000         10  RFT-L1-DAY               PIC 9(02).
022100         10  RFT-L1-AVERAGE-MM        PIC S9(05) COMP-3 VALUE +0.
022200     05  FILLER                   PIC X(04) VALUE SPACES.
022300
022400 77  RFT-RPT1-SORT-HOLD           PIC X(05) VALUE SPACES.
022500
022600*****************************************************************
022700*    REPORT 2 -- ONE FIELD'S MEASUREMENTS FOR A MONTH           *
022800*****************************************************************
022900
023000 77  RFT-RPT2-LIST-COUNT          PIC S9(04) COMP   VALUE +0.
023100 77  RFT-L2X                      PIC S9(04) COMP   VALUE +0.
023200 77  RFT-L2X2                     PIC S9(04) COMP   VALUE +0.
023300 77  RFT-L2X3                     PIC S9(04) COMP   VALUE +0.
023400 01  RFT-RPT2-LIST-TABLE.
023500     05  RFT-RPT2-LIST-ENTRY OCCURS 800 TIMES.
023600         10  RFT-L2-DAY               PIC 9(02).
023700         10  RFT-L2-RAINFALL-MM       PIC 9(05).
023800     05  FILLER                   PIC X(04) VALUE SPACES.
023900
024000 77  RFT-RPT2-SORT-HOLD           PIC X(07) VALUE SPACES.
024100
024200*****************************************************************
024300*    REPORT 3 -- WETTEST CALENDAR MONTH OVERALL                 *
024400*****************************************************************
024500
024600 77  RFT-R3X                      PIC S9(04) COMP   VALUE +0.
024700 01  RFT-RPT3-ACCUM-TABLE.
024800     05  RFT-RPT3-ACCUM-ENTRY OCCURS 12 TIMES.
024900         10  RFT-R3-TOTAL-MM          PIC S9(07) COMP-3 VALUE +0.
025000     05  FILLER                   PIC X(04) VALUE SPACES.
025100
025200 77  RFT-RPT3-LIST-COUNT          PIC S9(04) COMP   VALUE +0.
025300 77  RFT-L3X                      PIC S9(04) COMP   VALUE +0.
025400 77  RFT-L3X2                     PIC S9(04) COMP   VALUE +0.
025500 77  RFT-L3X3                     PIC S9(04) COMP   VALUE +0.
025600 01  RFT-RPT3-LIST-TABLE.
025700     05  RFT-RPT3-LIST-ENTRY OCCURS 12 TIMES.
025800         10  RFT-L3-MONTH             PIC 9(02).
025900         10  RFT-L3-TOTAL-MM          PIC S9(07) COMP-3 VALUE +0.
026000     05  FILLER                   PIC X(04) VALUE SPACES.
026100
026200 77  RFT-RPT3-SORT-HOLD           PIC X(06) VALUE SPACES.
026300
026400*****************************************************************
026500*    REPORT 6 -- FIELDS ABOVE THE MONTHLY AVERAGE                *
026600*    (ASCENDING FIELD-NAME SORT LIST, BUILT FROM THE FIELD      *
026700*    TABLE SO REPORT 6 PRINTS IN A REPEATABLE ORDER REGARDLESS  *
026800*    OF INTAKE ORDER)                                            *
026900*****************************************************************
027000
027100 77  RFT-RPT6-LIST-COUNT          PIC S9(04) COMP   VALUE +0.
027200 77  RFT-L6X                      PIC S9(04) COMP   VALUE +0.
027300 77  RFT-L6X2                     PIC S9(04) COMP   VALUE +0.
027400 77  RFT-L6X3                     PIC S9(04) COMP   VALUE +0.
027500 01  RFT-RPT6-LIST-TABLE.
027600     05  RFT-RPT6-LIST-ENTRY OCCURS 30 TIMES.
027700         10  RFT-L6-FIELD-NAME        PIC X(20).
027800     05  FILLER                   PIC X(04) VALUE SPACES.
027900
028000 77  RFT-RPT6-SORT-HOLD           PIC X(20) VALUE SPACES.
028100     EJECT
028200*****************************************************************
028300*    PRINT LINES                                                *
028400*****************************************************************
028500
028600 01  RFT-RPT-MASTER-TITLE.
028700     05  RFT-RMT-CC               PIC X(01) VALUE '1'.
028800     05  FILLER                   PIC X(05) VALUE SPACES.
028900     05  FILLER                   PIC X(54) VALUE
029000         'AGRISYS CORPORATION - RAINFALL FIELD TRACKING SYSTEM'.
029100     05  FILLER                   PIC X(11) VALUE '  RUN DATE '.
029200     05  RFT-RMT-RUN-MONTH        PIC 99.
029300     05  FILLER                   PIC X(01) VALUE '/'.
029400     05  RFT-RMT-RUN-DAY          PIC 99.
029500     05  FILLER                   PIC X(01) VALUE '/'.
029600     05  RFT-RMT-RUN-YEAR         PIC 99.
029700     05  FILLER                   PIC X(54) VALUE SPACES.
029800
029900 01  RFT-RPT-SECTION-TITLE.
030000     05  RFT-RST-CC               PIC X(01) VALUE ' '.
030100     05  FILLER                   PIC X(05) VALUE SPACES.
030200     05  RFT-RST-TEXT             PIC X(60) VALUE SPACES.
030300     05  FILLER                   PIC X(67) VALUE SPACES.
030400
030500 01  RFT-RPT1-HEADING.
030600     05  FILLER                   PIC X(01) VALUE ' '.
030700     05  FILLER                   PIC X(05) VALUE SPACES.
030800     05  FILLER                   PIC X(03) VALUE 'DAY'.
030900     05  FILLER                   PIC X(06) VALUE SPACES.
031000     05  FILLER                   PIC X(11) VALUE 'AVERAGE-MM '.
031100     05  FILLER                   PIC X(107) VALUE SPACES.
031200
031300 01  RFT-RPT1-DETAIL.
031400     05  RFT-RD1-CC               PIC X(01) VALUE ' '.
031500     05  FILLER                   PIC X(05) VALUE SPACES.
031600     05  RFT-RD1-DAY              PIC Z9.
031700     05  FILLER                   PIC X(07) VALUE SPACES.
031800     05  RFT-RD1-AVERAGE-MM       PIC ZZZZ9.
031900     05  FILLER                   PIC X(113) VALUE SPACES.
032000
032100 01  RFT-RPT2-HEADING.
032200     05  FILLER                   PIC X(01) VALUE ' '.
032300     05  FILLER                   PIC X(05) VALUE SPACES.
032400     05  FILLER                   PIC X(03) VALUE 'DAY'.
032500     05  FILLER                   PIC X(06) VALUE SPACES.
032600     05  FILLER                   PIC X(12) VALUE 'RAINFALL-MM '.
032700     05  FILLER                   PIC X(106) VALUE SPACES.
032800
032900 01  RFT-RPT2-DETAIL.
033000     05  RFT-RD2-CC               PIC X(01) VALUE ' '.
033100     05  FILLER                   PIC X(05) VALUE SPACES.
033200     05  RFT-RD2-DAY              PIC Z9.
033300     05  FILLER                   PIC X(07) VALUE SPACES.
033400     05  RFT-RD2-RAINFALL-MM      PIC ZZZZ9.
033500     05  FILLER                   PIC X(113) VALUE SPACES.
033600
033700 01  RFT-RPT3-HEADING.
033800     05  FILLER                   PIC X(01) VALUE ' '.
033900     05  FILLER                   PIC X(05) VALUE SPACES.
034000     05  FILLER                   PIC X(05) VALUE 'MONTH'.
034100     05  FILLER                   PIC X(04) VALUE SPACES.
034200     05  FILLER                   PIC X(09) VALUE 'TOTAL-MM '.
034300     05  FILLER                   PIC X(109) VALUE SPACES.
034400
034500 01  RFT-RPT3-DETAIL.
034600     05  RFT-RD3-CC               PIC X(01) VALUE ' '.
034700     05  FILLER                   PIC X(05) VALUE SPACES.
034800     05  RFT-RD3-MONTH            PIC Z9.
034900     05  FILLER                   PIC X(07) VALUE SPACES.
035000     05  RFT-RD3-TOTAL-MM         PIC ZZZZZZ9.
035100     05  FILLER                   PIC X(111) VALUE SPACES.
035200
035300 01  RFT-RPT4-DETAIL.
035400     05  RFT-RD4-CC               PIC X(01) VALUE ' '.
035500     05  FILLER                   PIC X(05) VALUE SPACES.
035600     05  FILLER                   PIC X(17) VALUE
035700         'ONE-DAY AVERAGE: '.
035800     05  RFT-RD4-AVERAGE          PIC ZZZZ9.99.
035900     05  FILLER                   PIC X(102) VALUE SPACES.
036000
036100 01  RFT-RPT5-DETAIL.
036200     05  RFT-RD5-CC               PIC X(01) VALUE ' '.
036300     05  FILLER                   PIC X(05) VALUE SPACES.
036400     05  FILLER                   PIC X(25) VALUE
036500         'HISTORICALLY WETTEST: '.
036600     05  RFT-RD5-FIELD-NAME       PIC X(20).
036700     05  FILLER                   PIC X(82) VALUE SPACES.
036800
036900 01  RFT-RPT6-DETAIL.
037000     05  RFT-RD6-CC               PIC X(01) VALUE ' '.
037100     05  FILLER                   PIC X(05) VALUE SPACES.
037200     05  RFT-RD6-FIELD-NAME       PIC X(20).
037300     05  FILLER                   PIC X(107) VALUE SPACES.
037400     EJECT
037500*****************************************************************
037600*    GENERAL ERROR / REJECT LOGGING WORK AREAS                  *
037700*****************************************************************
037800
037900     COPY RFTERRWS.
038000     EJECT
038100*****************************************************************
038200*    L I N K A G E     S E C T I O N                            *
038300*****************************************************************
038400
038500 LINKAGE SECTION.
038600
038700*****************************************************************
038800*    P R O C E D U R E    D I V I S I O N                       *
038900*****************************************************************
039000
039100 PROCEDURE DIVISION.
039200     EJECT
039300*****************************************************************
039400*                                                               *
039500*    PARAGRAPH:  P00000-MAINLINE                               *
039600*                                                               *
039700*    FUNCTION :  PROGRAM ENTRY.  OPEN FILES, LOAD AND EDIT THE *
039800*                MEASUREMENT INTAKE FILE, BUILD THE SIX         *
039900*                RAINFALL REPORTS, CLOSE FILES.                 *
040000*                                                               *
040100*    CALLED BY:  NONE                                           *
040200*                                                               *
040300*****************************************************************
040400
040500 P00000-MAINLINE.
040600
040700     ACCEPT WS-SYSTEM-DATE        FROM DATE.
040800
040900     OPEN INPUT  RFT-MEASUREMENTS-IN
041000          OUTPUT RFT-REPORT-OUT.
041100
041200     MOVE ZEROS                   TO RFT-FIELD-COUNT
041300                                     WS-RECORD-NUMBER
041400                                     WS-LINE-CNT.
041500
041600     MOVE WS-SD-MONTH              TO RFT-RMT-RUN-MONTH.
041700     MOVE WS-SD-DAY                TO RFT-RMT-RUN-DAY.
041800     MOVE WS-SD-YEAR-OF-CENT        TO RFT-RMT-RUN-YEAR.
041900     WRITE RFT-REPORT-LINE        FROM RFT-RPT-MASTER-TITLE.
042000
042100     PERFORM P01000-INTAKE-LOOP
042200        THRU P01000-EXIT
042300        UNTIL END-OF-TRANS.
042400
042500     PERFORM P03000-RPT1-DAILY-AVERAGES
042600        THRU P03000-EXIT.
042700
042800     PERFORM P04000-RPT2-FIELD-MONTH
042900        THRU P04000-EXIT.
043000
043100     PERFORM P05000-RPT3-WETTEST-MONTH
043200        THRU P05000-EXIT.
043300
043400     PERFORM P06000-RPT4-ONE-DAY-AVERAGE
043500        THRU P06000-EXIT.
043600
043700     PERFORM P07000-RPT5-WETTEST-FIELD
043800        THRU P07000-EXIT.
043900
044000     PERFORM P08000-RPT6-ABOVE-AVERAGE
044100        THRU P08000-EXIT.
044200
044300     CLOSE RFT-MEASUREMENTS-IN
044400           RFT-REPORT-OUT.
044500
044600     GOBACK.
044700
044800 P00000-EXIT.
044900     EXIT.
045000     EJECT
045100*****************************************************************
045200*                                                               *
045300*    PARAGRAPH:  P01000-INTAKE-LOOP                             *
045400*                                                               *
045500*    FUNCTION :  READ ONE TRANSACTION AND DISPATCH IT TO THE   *
045600*                APPROPRIATE EDIT/UPDATE PARAGRAPH.             *
045700*                                                               *
045800*    CALLED BY:  P00000-MAINLINE                               *
045900*                                                               *
046000*****************************************************************
046100
046200 P01000-INTAKE-LOOP.
046300
046400     READ RFT-MEASUREMENTS-IN.
046500
046600     IF TRANS-EOF
046700         SET END-OF-TRANS       TO TRUE
046800         GO TO P01000-EXIT.
046900
047000     ADD 1                        TO WS-RECORD-NUMBER.
047100
047200     PERFORM P02000-EDIT-TRANSACTION
047300        THRU P02000-EXIT.
047400
047500 P01000-EXIT.
047600     EXIT.
047700     EJECT
047800*****************************************************************
047900*                                                               *
048000*    PARAGRAPH:  P02000-EDIT-TRANSACTION                       *
048100*                                                               *
048200*    FUNCTION :  DISPATCH ON RFT-TR-TRANS-CODE.                *
048300*                                                               *
048400*    CALLED BY:  P01000-INTAKE-LOOP                             *
048500*                                                               *
048600*****************************************************************
048700
048800 P02000-EDIT-TRANSACTION.
048900
049000     IF RFT-TR-IS-CONTROL
049100         PERFORM P02050-SAVE-CONTROL-PARMS
049200            THRU P02050-EXIT
049300         GO TO P02000-EXIT.
049400
049500     IF RFT-TR-IS-ADD
049600         PERFORM P02100-VALIDATE-DATE
049700            THRU P02100-EXIT
049800         GO TO P02000-EXIT.
049900
050000     IF RFT-TR-IS-REMOVE-MEAS
050100         PERFORM P02300-REMOVE-MEASUREMENT
050200            THRU P02300-EXIT
050300         GO TO P02000-EXIT.
050400
050500     IF RFT-TR-IS-REMOVE-FIELD
050600         PERFORM P02400-REMOVE-FIELD
050700            THRU P02400-EXIT
050800         GO TO P02000-EXIT.
050900
051000     MOVE 'P02000-EDIT-TRANSACTION'
051100                                   TO WPBE-PARAGRAPH.
051200     MOVE 'INVALID TRANSACTION CODE -- RECORD SKIPPED'
051300                                   TO WPBE-MESSAGE.
051400     PERFORM P02900-LOG-REJECT
051500        THRU P02900-EXIT.
051600
051700 P02000-EXIT.
051800     EXIT.
051900     EJECT
052000*****************************************************************
052100*                                                               *
052200*    PARAGRAPH:  P02050-SAVE-CONTROL-PARMS                     *
052300*                                                               *
052400*    FUNCTION :  SAVE THE REPORT-SELECTION PARAMETERS CARRIED  *
052500*                ON A 'C' (CONTROL) TRANSACTION.                *
052600*                                                               *
052700*    CALLED BY:  P02000-EDIT-TRANSACTION                       *
052800*                                                               *
052900*****************************************************************
053000
053100 P02050-SAVE-CONTROL-PARMS.
053200
053300     MOVE RFT-TR-YEAR              TO WS-PARM-YEAR.
053400     MOVE RFT-TR-MONTH             TO WS-PARM-MONTH.
053500     MOVE RFT-TR-DAY               TO WS-PARM-DAY.
053600     MOVE RFT-TR-FIELD-NAME        TO WS-PARM-FIELD-NAME.
053700     SET RFT-PARMS-RECEIVED       TO TRUE.
053800
053900 P02050-EXIT.
054000     EXIT.
054100     EJECT
054200*****************************************************************
054300*                                                               *
054400*    PARAGRAPH:  P02100-VALIDATE-DATE                           *
054500*                                                               *
054600*    FUNCTION :  CALL RFTS01 TO EDIT THE DATE ON AN 'A' (ADD)  *
054700*                TRANSACTION.  A REJECTED DATE IS LOGGED AND    *
054800*                THE MEASUREMENT IS NOT STORED -- NO FIELD IS   *
054900*                CREATED EITHER, EVEN IF IT DID NOT ALREADY     *
055000*                EXIST (SEE P02200 BELOW, WHICH IS ONLY         *
055100*                REACHED WHEN THE DATE PASSES THIS EDIT).       *
055200*                                                               *
055300*    CALLED BY:  P02000-EDIT-TRANSACTION                       *
055400*                                                               *
055500*****************************************************************
055600
055700 P02100-VALIDATE-DATE.
055800
055900     MOVE RFT-TR-YEAR              TO RFT-S01-YEAR.
056000     MOVE RFT-TR-MONTH             TO RFT-S01-MONTH.
056100     MOVE RFT-TR-DAY               TO RFT-S01-DAY.
056200
056300     CALL 'RFTS01'                 USING RFT-S01-PARMS.
056400
056500     IF RFT-S01-DATE-INVALID
056600         MOVE 'P02100-VALIDATE-DATE'
056700                                   TO WPBE-PARAGRAPH
056800         MOVE 'INVALID MEASUREMENT DATE -- REJECTED'
056900                                   TO WPBE-MESSAGE
057000         PERFORM P02900-LOG-REJECT
057100            THRU P02900-EXIT
057200         GO TO P02100-EXIT.
057300
057400     PERFORM P02200-ADD-MEASUREMENT
057500        THRU P02200-EXIT.
057600
057700 P02100-EXIT.
057800     EXIT.
057900     EJECT
058000*****************************************************************
058100*                                                               *
058200*    PARAGRAPH:  P02200-ADD-MEASUREMENT                        *
058300*                                                               *
058400*    FUNCTION :  FIND-OR-CREATE THE FIELD (EXACT, CASE-        *
058500*                SENSITIVE MATCH ON FIELD-NAME), THEN FIND-OR-  *
058600*                CREATE THE (YEAR,MONTH,DAY) SLOT WITHIN IT,    *
058700*                ACCUMULATING RAINFALL-MM ON TOP OF ANY VALUE   *
058800*                ALREADY STORED FOR THAT EXACT SLOT.            *
058900*                                                               *
059000*    CALLED BY:  P02100-VALIDATE-DATE                          *
059100*                                                               *
059200*****************************************************************
059300
059400 P02200-ADD-MEASUREMENT.
059500
059600     PERFORM P02210-FIND-FIELD
059700        THRU P02210-EXIT.
059800
059900     IF RFT-FIELD-NOT-FOUND
060000         IF RFT-FIELD-COUNT         >= RFT-FIELD-MAX
060100             MOVE 'P02200-ADD-MEASUREMENT'
060200                                   TO WPBE-PARAGRAPH
060300             MOVE 'FIELD TABLE FULL -- MEASUREMENT NOT STORED'
060400                                   TO WPBE-MESSAGE
060500             PERFORM P02900-LOG-REJECT
060600                THRU P02900-EXIT
060700             GO TO P02200-EXIT
060800         ELSE
060900             ADD 1                 TO RFT-FIELD-COUNT
061000             MOVE RFT-FIELD-COUNT  TO RFT-FX
061100             MOVE RFT-TR-FIELD-NAME
061200                                   TO RFT-FT-FIELD-NAME (RFT-FX)
061300             SET RFT-FT-IN-USE    TO TRUE
061400             MOVE ZEROS            TO RFT-FT-MEAS-COUNT (RFT-FX).
061500
061600     PERFORM P02220-FIND-SLOT
061700        THRU P02220-EXIT.
061800
061900     IF RFT-SLOT-WAS-FOUND
062000         ADD RFT-TR-RAINFALL-MM
062100             TO RFT-FM-RAINFALL-MM (RFT-FX RFT-MX)
062200         GO TO P02200-EXIT.
062300
062400     IF RFT-FT-MEAS-COUNT (RFT-FX) >= RFT-MEAS-MAX
062500         MOVE 'P02200-ADD-MEASUREMENT'
062600                                   TO WPBE-PARAGRAPH
062700         MOVE 'MEASUREMENT TABLE FULL -- VALUE NOT STORED'
062800                                   TO WPBE-MESSAGE
062900         PERFORM P02900-LOG-REJECT
063000            THRU P02900-EXIT
063100         GO TO P02200-EXIT.
063200
063300     ADD 1                         TO RFT-FT-MEAS-COUNT (RFT-FX).
063400     MOVE RFT-FT-MEAS-COUNT (RFT-FX) TO RFT-MX.
063500     MOVE RFT-TR-YEAR               TO
063600          RFT-FM-YEAR (RFT-FX RFT-MX).
063700     MOVE RFT-TR-MONTH              TO
063800          RFT-FM-MONTH (RFT-FX RFT-MX).
063900     MOVE RFT-TR-DAY                TO RFT-FM-DAY (RFT-FX RFT-MX).
064000     MOVE RFT-TR-RAINFALL-MM        TO
064100          RFT-FM-RAINFALL-MM (RFT-FX RFT-MX).
064200     SET RFT-FM-IN-USE (RFT-FX RFT-MX)
064300                                   TO TRUE.
064400
064500 P02200-EXIT.
064600     EXIT.
064700     EJECT
064800*****************************************************************
064900*                                                               *
065000*    PARAGRAPH:  P02210-FIND-FIELD                              *
065100*                                                               *
065200*    FUNCTION :  LOCATE RFT-TR-FIELD-NAME IN THE FIELD TABLE   *
065300*                BY EXACT (CASE-SENSITIVE) COMPARE.  SETS       *
065400*                RFT-FX TO THE MATCHING (OR NEXT-FREE) SLOT.    *
065500*                A FIELD STORED AS "NORTH 40" WILL NOT BE       *
065600*                MATCHED BY AN INCOMING "NORTH  40" DIFFERING   *
065700*                IN CASE OR SPACING -- THIS IS DELIBERATE AND   *
065800*                MUST NOT BE "FIXED" TO BE CASE-INSENSITIVE     *
065900*                (SEE RFTB01 CHANGE LOG 09/02/88 AND THE        *
066000*                DESIGN NOTES FILED WITH AG-EXT).                *
066100*                                                               *
066200*    CALLED BY:  P02200-ADD-MEASUREMENT, P02300, P02400         *
066300*                                                               *
066400*****************************************************************
066500
066600 P02210-FIND-FIELD.
066700
066800     SET RFT-FIELD-NOT-FOUND      TO TRUE.
066900
067000     IF RFT-FIELD-COUNT            = 0
067100         GO TO P02210-EXIT.
067200
067300     PERFORM P02211-TEST-ONE-FIELD
067400        THRU P02211-EXIT
067500        VARYING RFT-FX FROM 1 BY 1
067600          UNTIL RFT-FX > RFT-FIELD-COUNT
067700             OR RFT-FIELD-WAS-FOUND.
067800
067900 P02210-EXIT.
068000     EXIT.
068100
068200 P02211-TEST-ONE-FIELD.
068300
068400     IF RFT-FT-IN-USE (RFT-FX)
068500        AND RFT-FT-FIELD-NAME (RFT-FX) = RFT-TR-FIELD-NAME
068600         SET RFT-FIELD-WAS-FOUND  TO TRUE.
068700
068800 P02211-EXIT.
068900     EXIT.
069000     EJECT
069100*****************************************************************
069200*                                                               *
069300*    PARAGRAPH:  P02220-FIND-SLOT                               *
069400*                                                               *
069500*    FUNCTION :  WITHIN FIELD RFT-FX, LOCATE THE MEASUREMENT   *
069600*                SLOT FOR RFT-TR-YEAR/MONTH/DAY.  SETS RFT-MX   *
069700*                TO THE MATCHING SLOT WHEN FOUND.                *
069800*                                                               *
069900*    CALLED BY:  P02200-ADD-MEASUREMENT                         *
070000*                                                               *
070100*****************************************************************
070200
070300 P02220-FIND-SLOT.
070400
070500     SET RFT-SLOT-NOT-FOUND       TO TRUE.
070600
070700     IF RFT-FT-MEAS-COUNT (RFT-FX) = 0
070800         GO TO P02220-EXIT.
070900
071000     PERFORM P02221-TEST-ONE-SLOT
071100        THRU P02221-EXIT
071200        VARYING RFT-MX FROM 1 BY 1
071300          UNTIL RFT-MX > RFT-FT-MEAS-COUNT (RFT-FX)
071400             OR RFT-SLOT-WAS-FOUND.
071500
071600 P02220-EXIT.
071700     EXIT.
071800
071900 P02221-TEST-ONE-SLOT.
072000
072100     IF RFT-FM-IN-USE (RFT-FX RFT-MX)
072200        AND RFT-FM-YEAR  (RFT-FX RFT-MX) = RFT-TR-YEAR
072300        AND RFT-FM-MONTH (RFT-FX RFT-MX) = RFT-TR-MONTH
072400        AND RFT-FM-DAY   (RFT-FX RFT-MX) = RFT-TR-DAY
072500         SET RFT-SLOT-WAS-FOUND   TO TRUE.
072600
072700 P02221-EXIT.
072800     EXIT.
072900     EJECT
073000*****************************************************************
073100*                                                               *
073200*    PARAGRAPH:  P02300-REMOVE-MEASUREMENT                      *
073300*                                                               *
073400*    FUNCTION :  REMOVE ONE DAY'S MEASUREMENT FOR A FIELD.     *
073500*                NO-OP IF THE FIELD OR THE DAY'S SLOT IS NOT    *
073600*                FOUND.                                         *
073700*                                                               *
073800*    CALLED BY:  P02000-EDIT-TRANSACTION                        *
073900*                                                               *
074000*****************************************************************
074100
074200 P02300-REMOVE-MEASUREMENT.
074300
074400     PERFORM P02210-FIND-FIELD
074500        THRU P02210-EXIT.
074600
074700     IF RFT-FIELD-NOT-FOUND
074800         GO TO P02300-EXIT.
074900
075000     PERFORM P02220-FIND-SLOT
075100        THRU P02220-EXIT.
075200
075300     IF RFT-SLOT-WAS-FOUND
075400         SET RFT-FM-NOT-IN-USE (RFT-FX RFT-MX)
075500                                   TO TRUE.
075600
075700 P02300-EXIT.
075800     EXIT.
075900     EJECT
076000*****************************************************************
076100*                                                               *
076200*    PARAGRAPH:  P02400-REMOVE-FIELD                            *
076300*                                                               *
076400*    FUNCTION :  REMOVE A FIELD AND ALL OF ITS MEASUREMENTS.   *
076500*                NO-OP IF THE FIELD IS NOT FOUND.                *
076600*                                                               *
076700*    CALLED BY:  P02000-EDIT-TRANSACTION                        *
076800*                                                               *
076900*****************************************************************
077000
077100 P02400-REMOVE-FIELD.
077200
077300     PERFORM P02210-FIND-FIELD
077400        THRU P02210-EXIT.
077500
077600     IF RFT-FIELD-NOT-FOUND
077700         GO TO P02400-EXIT.
077800
077900     SET RFT-FT-NOT-IN-USE (RFT-FX)
078000                                   TO TRUE.
078100     MOVE ZEROS                   TO RFT-FT-MEAS-COUNT (RFT-FX).
078200     MOVE SPACES                  TO RFT-FT-FIELD-NAME (RFT-FX).
078300
078400 P02400-EXIT.
078500     EXIT.
078600     EJECT
078700*****************************************************************
078800*                                                               *
078900*    PARAGRAPH:  P02900-LOG-REJECT                              *
079000*                                                               *
079100*    FUNCTION :  WRITE A REJECTED-TRANSACTION MESSAGE TO THE   *
079200*                JOB LOG (SYSOUT), NOT TO RFT-REPORT-OUT.        *
079300*                                                               *
079400*    CALLED BY:  P02000, P02100, P02200                        *
079500*                                                               *
079600*****************************************************************
079700
079800 P02900-LOG-REJECT.
079900
080000     MOVE WS-RECORD-NUMBER        TO WPBE-RECORD-NUMBER.
080100     DISPLAY WS-RFT-BATCH-ERROR-01.
080200     DISPLAY WS-RFT-BATCH-ERROR-02.
080300     DISPLAY WS-RFT-BATCH-ERROR-03.
080400     DISPLAY RFT-TRANS-RECORD.
080500
080600 P02900-EXIT.
080700     EXIT.
080800     EJECT
080900*****************************************************************
081000*                                                               *
081100*    PARAGRAPH:  P03000-RPT1-DAILY-AVERAGES                    *
081200*                                                               *
081300*    FUNCTION :  REPORT 1 -- FOR WS-PARM-YEAR/WS-PARM-MONTH,   *
081400*                AVERAGE RAINFALL-MM ACROSS ALL FIELDS FOR      *
081500*                EACH DAY 1-31 THAT HAS AT LEAST ONE            *
081600*                OBSERVATION, PRINTED IN DESCENDING-AVERAGE     *
081700*                ORDER (TIES BROKEN BY DESCENDING DAY).         *
081800*                                                               *
081900*    CALLED BY:  P00000-MAINLINE                                *
082000*                                                               *
082100*****************************************************************
082200
082300 P03000-RPT1-DAILY-AVERAGES.
082400
082500     MOVE 'RAINFALL REPORT 1 - DAILY AVERAGES FOR THE MONTH'
082600                                   TO RFT-RST-TEXT.
082700     WRITE RFT-REPORT-LINE        FROM RFT-RPT-SECTION-TITLE.
082800     WRITE RFT-REPORT-LINE        FROM RFT-RPT1-HEADING.
082900
083000     PERFORM P03010-CLEAR-ACCUM
083100        THRU P03010-EXIT
083200        VARYING RFT-R1X FROM 1 BY 1 UNTIL RFT-R1X > 31.
083300
083400     IF RFT-FIELD-COUNT            > 0
083500         PERFORM P03020-ACCUM-ONE-FIELD
083600            THRU P03020-EXIT
083700            VARYING RFT-FX FROM 1 BY 1
083800              UNTIL RFT-FX > RFT-FIELD-COUNT.
083900
084000     MOVE ZEROS                   TO RFT-RPT1-LIST-COUNT.
084100
084200     PERFORM P03030-BUILD-LIST-ENTRY
084300        THRU P03030-EXIT
084400        VARYING RFT-R1X FROM 1 BY 1 UNTIL RFT-R1X > 31.
084500
084600     IF RFT-RPT1-LIST-COUNT        > 1
084700         PERFORM P03100-RPT1-SORT
084800            THRU P03100-EXIT.
084900
085000     IF RFT-RPT1-LIST-COUNT        > 0
085100         PERFORM P03040-PRINT-ONE-LINE
085200            THRU P03040-EXIT
085300            VARYING RFT-L1X FROM 1 BY 1
085400              UNTIL RFT-L1X > RFT-RPT1-LIST-COUNT.
085500
085600 P03000-EXIT.
085700     EXIT.
085800
085900 P03010-CLEAR-ACCUM.
086000
086100     MOVE ZEROS                   TO RFT-R1-SUM-MM (RFT-R1X)
086200                                     RFT-R1-COUNT (RFT-R1X)
086300                                     RFT-R1-AVERAGE-MM (RFT-R1X).
086400
086500 P03010-EXIT.
086600     EXIT.
086700
086800 P03020-ACCUM-ONE-FIELD.
086900
087000     IF RFT-FT-NOT-IN-USE (RFT-FX)
087100         GO TO P03020-EXIT.
087200
087300     IF RFT-FT-MEAS-COUNT (RFT-FX) > 0
087400         PERFORM P03021-ACCUM-ONE-SLOT
087500            THRU P03021-EXIT
087600            VARYING RFT-MX FROM 1 BY 1
087700              UNTIL RFT-MX > RFT-FT-MEAS-COUNT (RFT-FX).
087800
087900 P03020-EXIT.
088000     EXIT.
088100
088200 P03021-ACCUM-ONE-SLOT.
088300
088400     IF RFT-FM-NOT-IN-USE (RFT-FX RFT-MX)
088500         GO TO P03021-EXIT.
088600
088700     IF RFT-FM-YEAR  (RFT-FX RFT-MX) NOT = WS-PARM-YEAR
088800        OR RFT-FM-MONTH (RFT-FX RFT-MX) NOT = WS-PARM-MONTH
088900         GO TO P03021-EXIT.
089000
089100     MOVE RFT-FM-DAY (RFT-FX RFT-MX) TO RFT-R1X.
089200
089300     ADD RFT-FM-RAINFALL-MM (RFT-FX RFT-MX)
089400                                   TO RFT-R1-SUM-MM (RFT-R1X).
089500     ADD 1                         TO RFT-R1-COUNT (RFT-R1X).
089600
089700 P03021-EXIT.
089800     EXIT.
089900
090000 P03030-BUILD-LIST-ENTRY.
090100
090200     IF RFT-R1-COUNT (RFT-R1X)     = 0
090300         GO TO P03030-EXIT.
090400
090500     DIVIDE RFT-R1-SUM-MM (RFT-R1X) BY RFT-R1-COUNT (RFT-R1X)
090600            GIVING RFT-R1-AVERAGE-MM (RFT-R1X).
090700
090800     ADD 1                         TO RFT-RPT1-LIST-COUNT.
090900     MOVE RFT-RPT1-LIST-COUNT TO RFT-L1X.
091000     MOVE RFT-R1X                  TO RFT-L1-DAY (RFT-L1X).
091100     MOVE RFT-R1-AVERAGE-MM (RFT-R1X)
091200                                   TO RFT-L1-AVERAGE-MM (RFT-L1X).
091300
091400 P03030-EXIT.
091500     EXIT.
091600
091700 P03040-PRINT-ONE-LINE.
091800
091900     MOVE RFT-L1-DAY (RFT-L1X)    TO RFT-RD1-DAY.
092000     MOVE RFT-L1-AVERAGE-MM (RFT-L1X)
092100                                   TO RFT-RD1-AVERAGE-MM.
092200     WRITE RFT-REPORT-LINE        FROM RFT-RPT1-DETAIL.
092300
092400 P03040-EXIT.
092500     EXIT.
092600     EJECT
092700*****************************************************************
092800*                                                               *
092900*    PARAGRAPH:  P03100-RPT1-SORT                               *
093000*                                                               *
093100*    FUNCTION :  INSERTION SORT OF RFT-RPT1-LIST-TABLE BY       *
093200*                AVERAGE-MM DESCENDING, TIES BROKEN BY DAY      *
093300*                DESCENDING -- THE STABLE, LATER-INSERTION-     *
093400*                LAST TIE RULE OF THE ORIGINAL PRIORITY QUEUE.  *
093500*                                                               *
093600*    CALLED BY:  P03000-RPT1-DAILY-AVERAGES                     *
093700*                                                               *
093800*****************************************************************
093900
094000 P03100-RPT1-SORT.
094100
094200     PERFORM P03110-SORT-ONE-PASS
094300        THRU P03110-EXIT
094400        VARYING RFT-L1X FROM 2 BY 1
094500          UNTIL RFT-L1X > RFT-RPT1-LIST-COUNT.
094600
094700 P03100-EXIT.
094800     EXIT.
094900
095000 P03110-SORT-ONE-PASS.
095100
095200     MOVE RFT-L1X TO RFT-L1X2.
095300
095400 P03111-SHIFT-BACK.
095500
095600     IF RFT-L1X2                  = 1
095700         GO TO P03110-EXIT.
095800
095900     MOVE RFT-L1X2 TO RFT-L1X3.
096000     SUBTRACT 1 FROM RFT-L1X3.
096100
096200     IF RFT-L1-AVERAGE-MM (RFT-L1X3) >
096300        RFT-L1-AVERAGE-MM (RFT-L1X2)
096400         GO TO P03110-EXIT.
096500
096600     IF RFT-L1-AVERAGE-MM (RFT-L1X3) =
096700        RFT-L1-AVERAGE-MM (RFT-L1X2)
096800        AND RFT-L1-DAY (RFT-L1X3) NOT < RFT-L1-DAY (RFT-L1X2)
096900         GO TO P03110-EXIT.
097000
097100     MOVE RFT-RPT1-LIST-ENTRY (RFT-L1X2) TO RFT-RPT1-SORT-HOLD.
097200     MOVE RFT-RPT1-LIST-ENTRY (RFT-L1X3) TO
097300          RFT-RPT1-LIST-ENTRY (RFT-L1X2).
097400     MOVE RFT-RPT1-SORT-HOLD              TO
097500          RFT-RPT1-LIST-ENTRY (RFT-L1X3).
097600
097700     MOVE RFT-L1X3 TO RFT-L1X2.
097800     GO TO P03111-SHIFT-BACK.
097900
098000 P03110-EXIT.
098100     EXIT.
098200     EJECT
098300*****************************************************************
098400*                                                               *
098500*    PARAGRAPH:  P04000-RPT2-FIELD-MONTH                       *
098600*                                                               *
098700*    FUNCTION :  REPORT 2 -- FOR WS-PARM-FIELD-NAME /           *
098800*                WS-PARM-YEAR/WS-PARM-MONTH, LIST THIS FIELD'S  *
098900*                RECORDED DAYS IN DESCENDING-DAY ORDER.  THE    *
099000*                LOCATE IS CASE-INSENSITIVE -- UNLIKE THE       *
099100*                EXACT-MATCH LOOKUP USED FOR INTAKE AND         *
099200*                REMOVAL (SEE P02210) -- AG-EXT ASKED FOR THIS  *
099300*                REPORT TO MATCH REGARDLESS OF HOW A FIELD      *
099400*                CLERK KEYED THE NAME ON THE RUN-CARD.           *
099500*                                                               *
099600*    CALLED BY:  P00000-MAINLINE                                *
099700*                                                               *
099800*****************************************************************
099900
100000 P04000-RPT2-FIELD-MONTH.
100100
100200     MOVE 'RAINFALL REPORT 2 - ONE FIELD, ONE MONTH'
100300                                   TO RFT-RST-TEXT.
100400     WRITE RFT-REPORT-LINE        FROM RFT-RPT-SECTION-TITLE.
100500     WRITE RFT-REPORT-LINE        FROM RFT-RPT2-HEADING.
100600
100700     MOVE WS-PARM-FIELD-NAME       TO WS-UPPER-NAME-1.
100800     INSPECT WS-UPPER-NAME-1       CONVERTING WS-LOWER-ALPHABET
100900                                           TO WS-UPPER-ALPHABET.
101000
101100     SET RFT-FIELD-NOT-FOUND      TO TRUE.
101200     MOVE ZEROS                   TO RFT-RPT2-LIST-COUNT.
101300
101400     IF RFT-FIELD-COUNT            > 0
101500         PERFORM P04010-TEST-ONE-FIELD
101600            THRU P04010-EXIT
101700            VARYING RFT-FX FROM 1 BY 1
101800              UNTIL RFT-FX > RFT-FIELD-COUNT
101900                 OR RFT-FIELD-WAS-FOUND.
102000
102100     IF RFT-FIELD-WAS-FOUND
102200        AND RFT-FT-MEAS-COUNT (RFT-FX) > 0
102300         PERFORM P04020-BUILD-LIST-ENTRY
102400            THRU P04020-EXIT
102500            VARYING RFT-MX FROM 1 BY 1
102600              UNTIL RFT-MX > RFT-FT-MEAS-COUNT (RFT-FX).
102700
102800     IF RFT-RPT2-LIST-COUNT        > 1
102900         PERFORM P04100-RPT2-SORT
103000            THRU P04100-EXIT.
103100
103200     IF RFT-RPT2-LIST-COUNT        > 0
103300         PERFORM P04030-PRINT-ONE-LINE
103400            THRU P04030-EXIT
103500            VARYING RFT-L2X FROM 1 BY 1
103600              UNTIL RFT-L2X > RFT-RPT2-LIST-COUNT.
103700
103800 P04000-EXIT.
103900     EXIT.
104000
104100 P04010-TEST-ONE-FIELD.
104200
104300     IF RFT-FT-NOT-IN-USE (RFT-FX)
104400         GO TO P04010-EXIT.
104500
104600     MOVE RFT-FT-FIELD-NAME (RFT-FX) TO WS-UPPER-NAME-2.
104700     INSPECT WS-UPPER-NAME-2       CONVERTING WS-LOWER-ALPHABET
104800                                           TO WS-UPPER-ALPHABET.
104900
105000     IF WS-UPPER-NAME-2            = WS-UPPER-NAME-1
105100         SET RFT-FIELD-WAS-FOUND  TO TRUE.
105200
105300 P04010-EXIT.
105400     EXIT.
105500
105600 P04020-BUILD-LIST-ENTRY.
105700
105800     IF RFT-FM-NOT-IN-USE (RFT-FX RFT-MX)
105900         GO TO P04020-EXIT.
106000
106100     IF RFT-FM-YEAR  (RFT-FX RFT-MX) NOT = WS-PARM-YEAR
106200        OR RFT-FM-MONTH (RFT-FX RFT-MX) NOT = WS-PARM-MONTH
106300         GO TO P04020-EXIT.
106400
106500     ADD 1                         TO RFT-RPT2-LIST-COUNT.
106600     MOVE RFT-RPT2-LIST-COUNT TO RFT-L2X.
106700     MOVE RFT-FM-DAY (RFT-FX RFT-MX)
106800                                   TO RFT-L2-DAY (RFT-L2X).
106900     MOVE RFT-FM-RAINFALL-MM (RFT-FX RFT-MX)
107000                                   TO
107100          RFT-L2-RAINFALL-MM (RFT-L2X).
107200
107300 P04020-EXIT.
107400     EXIT.
107500
107600 P04030-PRINT-ONE-LINE.
107700
107800     MOVE RFT-L2-DAY (RFT-L2X)     TO RFT-RD2-DAY.
107900     MOVE RFT-L2-RAINFALL-MM (RFT-L2X)
108000                                   TO RFT-RD2-RAINFALL-MM.
108100     WRITE RFT-REPORT-LINE        FROM RFT-RPT2-DETAIL.
108200
108300 P04030-EXIT.
108400     EXIT.
108500     EJECT
108600*****************************************************************
108700*                                                               *
108800*    PARAGRAPH:  P04100-RPT2-SORT                               *
108900*                                                               *
109000*    FUNCTION :  INSERTION SORT OF RFT-RPT2-LIST-TABLE BY DAY  *
109100*                DESCENDING (DAY IS UNIQUE PER FIELD/PERIOD,   *
109200*                SO NO TIE RULE IS NEEDED).                     *
109300*                                                               *
109400*    CALLED BY:  P04000-RPT2-FIELD-MONTH                        *
109500*                                                               *
109600*****************************************************************
109700
109800 P04100-RPT2-SORT.
109900
110000     PERFORM P04110-SORT-ONE-PASS
110100        THRU P04110-EXIT
110200        VARYING RFT-L2X FROM 2 BY 1
110300          UNTIL RFT-L2X > RFT-RPT2-LIST-COUNT.
110400
110500 P04100-EXIT.
110600     EXIT.
110700
110800 P04110-SORT-ONE-PASS.
110900
111000     MOVE RFT-L2X TO RFT-L2X2.
111100
111200 P04111-SHIFT-BACK.
111300
111400     IF RFT-L2X2                  = 1
111500         GO TO P04110-EXIT.
111600
111700     MOVE RFT-L2X2 TO RFT-L2X3.
111800     SUBTRACT 1 FROM RFT-L2X3.
111900
112000     IF RFT-L2-DAY (RFT-L2X3)       NOT < RFT-L2-DAY (RFT-L2X2)
112100         GO TO P04110-EXIT.
112200
112300     MOVE RFT-RPT2-LIST-ENTRY (RFT-L2X2) TO RFT-RPT2-SORT-HOLD.
112400     MOVE RFT-RPT2-LIST-ENTRY (RFT-L2X3)  TO
112500          RFT-RPT2-LIST-ENTRY (RFT-L2X2).
112600     MOVE RFT-RPT2-SORT-HOLD              TO
112700          RFT-RPT2-LIST-ENTRY (RFT-L2X3).
112800
112900     MOVE RFT-L2X3 TO RFT-L2X2.
113000     GO TO P04111-SHIFT-BACK.
113100
113200 P04110-EXIT.
113300     EXIT.
113400     EJECT
113500*****************************************************************
113600*                                                               *
113700*    PARAGRAPH:  P05000-RPT3-WETTEST-MONTH                     *
113800*                                                               *
113900*    FUNCTION :  REPORT 3 -- SUM RAINFALL-MM BY CALENDAR MONTH *
114000*                OVER EVERY YEAR AND EVERY FIELD, AND LIST      *
114100*                EVERY MONTH WITH A NONZERO TOTAL IN            *
114200*                DESCENDING-TOTAL ORDER (TIES BROKEN BY         *
114300*                DESCENDING MONTH).                              *
114400*                                                               *
114500*    CALLED BY:  P00000-MAINLINE                                *
114600*                                                               *
114700*****************************************************************
114800
114900 P05000-RPT3-WETTEST-MONTH.
115000
115100     MOVE 'RAINFALL REPORT 3 - WETTEST MONTH OVERALL'
115200                                   TO RFT-RST-TEXT.
115300     WRITE RFT-REPORT-LINE        FROM RFT-RPT-SECTION-TITLE.
115400     WRITE RFT-REPORT-LINE        FROM RFT-RPT3-HEADING.
115500
115600     PERFORM P05010-CLEAR-ACCUM
115700        THRU P05010-EXIT
115800        VARYING RFT-R3X FROM 1 BY 1 UNTIL RFT-R3X > 12.
115900
116000     IF RFT-FIELD-COUNT            > 0
116100         PERFORM P05020-ACCUM-ONE-FIELD
116200            THRU P05020-EXIT
116300            VARYING RFT-FX FROM 1 BY 1
116400              UNTIL RFT-FX > RFT-FIELD-COUNT.
116500
116600     MOVE ZEROS                   TO RFT-RPT3-LIST-COUNT.
116700
116800     PERFORM P05030-BUILD-LIST-ENTRY
116900        THRU P05030-EXIT
117000        VARYING RFT-R3X FROM 1 BY 1 UNTIL RFT-R3X > 12.
117100
117200     IF RFT-RPT3-LIST-COUNT        > 1
117300         PERFORM P05100-RPT3-SORT
117400            THRU P05100-EXIT.
117500
117600     IF RFT-RPT3-LIST-COUNT        > 0
117700         PERFORM P05040-PRINT-ONE-LINE
117800            THRU P05040-EXIT
117900            VARYING RFT-L3X FROM 1 BY 1
118000              UNTIL RFT-L3X > RFT-RPT3-LIST-COUNT.
118100
118200 P05000-EXIT.
118300     EXIT.
118400
118500 P05010-CLEAR-ACCUM.
118600
118700     MOVE ZEROS                   TO RFT-R3-TOTAL-MM (RFT-R3X).
118800
118900 P05010-EXIT.
119000     EXIT.
119100
119200 P05020-ACCUM-ONE-FIELD.
119300
119400     IF RFT-FT-NOT-IN-USE (RFT-FX)
119500         GO TO P05020-EXIT.
119600
119700     IF RFT-FT-MEAS-COUNT (RFT-FX) > 0
119800         PERFORM P05021-ACCUM-ONE-SLOT
119900            THRU P05021-EXIT
120000            VARYING RFT-MX FROM 1 BY 1
120100              UNTIL RFT-MX > RFT-FT-MEAS-COUNT (RFT-FX).
120200
120300 P05020-EXIT.
120400     EXIT.
120500
120600 P05021-ACCUM-ONE-SLOT.
120700
120800     IF RFT-FM-NOT-IN-USE (RFT-FX RFT-MX)
120900         GO TO P05021-EXIT.
121000
121100     MOVE RFT-FM-MONTH (RFT-FX RFT-MX) TO RFT-R3X.
121200
121300     ADD RFT-FM-RAINFALL-MM (RFT-FX RFT-MX)
121400                                   TO RFT-R3-TOTAL-MM (RFT-R3X).
121500
121600 P05021-EXIT.
121700     EXIT.
121800
121900 P05030-BUILD-LIST-ENTRY.
122000
122100     IF RFT-R3-TOTAL-MM (RFT-R3X)  = 0
122200         GO TO P05030-EXIT.
122300
122400     ADD 1                         TO RFT-RPT3-LIST-COUNT.
122500     MOVE RFT-RPT3-LIST-COUNT TO RFT-L3X.
122600     MOVE RFT-R3X                  TO RFT-L3-MONTH (RFT-L3X).
122700     MOVE RFT-R3-TOTAL-MM (RFT-R3X)
122800                                   TO RFT-L3-TOTAL-MM (RFT-L3X).
122900
123000 P05030-EXIT.
123100     EXIT.
123200
123300 P05040-PRINT-ONE-LINE.
123400
123500     MOVE RFT-L3-MONTH (RFT-L3X)  TO RFT-RD3-MONTH.
123600     MOVE RFT-L3-TOTAL-MM (RFT-L3X)
123700                                   TO RFT-RD3-TOTAL-MM.
123800     WRITE RFT-REPORT-LINE        FROM RFT-RPT3-DETAIL.
123900
124000 P05040-EXIT.
124100     EXIT.
124200     EJECT
124300*****************************************************************
124400*                                                               *
124500*    PARAGRAPH:  P05100-RPT3-SORT                               *
124600*                                                               *
124700*    FUNCTION :  INSERTION SORT OF RFT-RPT3-LIST-TABLE BY       *
124800*                TOTAL-MM DESCENDING, TIES BROKEN BY MONTH      *
124900*                DESCENDING.                                     *
125000*                                                               *
125100*    CALLED BY:  P05000-RPT3-WETTEST-MONTH                      *
125200*                                                               *
125300*****************************************************************
125400
125500 P05100-RPT3-SORT.
125600
125700     PERFORM P05110-SORT-ONE-PASS
125800        THRU P05110-EXIT
125900        VARYING RFT-L3X FROM 2 BY 1
126000          UNTIL RFT-L3X > RFT-RPT3-LIST-COUNT.
126100
126200 P05100-EXIT.
126300     EXIT.
126400
126500 P05110-SORT-ONE-PASS.
126600
126700     MOVE RFT-L3X TO RFT-L3X2.
126800
126900 P05111-SHIFT-BACK.
127000
127100     IF RFT-L3X2                  = 1
127200         GO TO P05110-EXIT.
127300
127400     MOVE RFT-L3X2 TO RFT-L3X3.
127500     SUBTRACT 1 FROM RFT-L3X3.
127600
127700     IF RFT-L3-TOTAL-MM (RFT-L3X3)  > RFT-L3-TOTAL-MM (RFT-L3X2)
127800         GO TO P05110-EXIT.
127900
128000     IF RFT-L3-TOTAL-MM (RFT-L3X3)  = RFT-L3-TOTAL-MM (RFT-L3X2)
128100        AND RFT-L3-MONTH (RFT-L3X3) NOT < RFT-L3-MONTH (RFT-L3X2)
128200         GO TO P05110-EXIT.
128300
128400     MOVE RFT-RPT3-LIST-ENTRY (RFT-L3X2) TO RFT-RPT3-SORT-HOLD.
128500     MOVE RFT-RPT3-LIST-ENTRY (RFT-L3X3)  TO
128600          RFT-RPT3-LIST-ENTRY (RFT-L3X2).
128700     MOVE RFT-RPT3-SORT-HOLD              TO
128800          RFT-RPT3-LIST-ENTRY (RFT-L3X3).
128900
129000     MOVE RFT-L3X3 TO RFT-L3X2.
129100     GO TO P05111-SHIFT-BACK.
129200
129300 P05110-EXIT.
129400     EXIT.
129500     EJECT
129600*****************************************************************
129700*                                                               *
129800*    PARAGRAPH:  P06000-RPT4-ONE-DAY-AVERAGE                   *
129900*                                                               *
130000*    FUNCTION :  REPORT 4 -- FOR WS-PARM-YEAR/WS-PARM-MONTH/   *
130100*                WS-PARM-DAY, AVERAGE RAINFALL-MM ACROSS ALL    *
130200*                FIELDS THAT RECORDED THAT EXACT DAY.  THIS IS  *
130300*                THE ONE REPORT COMPUTED WITH TRUE (ROUNDED)    *
130400*                DIVISION RATHER THAN INTEGER TRUNCATION.       *
130500*                                                               *
130600*    CALLED BY:  P00000-MAINLINE                                *
130700*                                                               *
130800*****************************************************************
130900
131000 P06000-RPT4-ONE-DAY-AVERAGE.
131100
131200     MOVE 'RAINFALL REPORT 4 - ONE DAY, ALL FIELDS'
131300                                   TO RFT-RST-TEXT.
131400     WRITE RFT-REPORT-LINE        FROM RFT-RPT-SECTION-TITLE.
131500
131600     MOVE ZEROS                   TO WS-ONE-DAY-SUM-MM
131700                                     WS-ONE-DAY-COUNT
131800                                     WS-ONE-DAY-AVERAGE.
131900
132000     IF RFT-FIELD-COUNT            > 0
132100         PERFORM P06010-ACCUM-ONE-FIELD
132200            THRU P06010-EXIT
132300            VARYING RFT-FX FROM 1 BY 1
132400              UNTIL RFT-FX > RFT-FIELD-COUNT.
132500
132600     IF WS-ONE-DAY-COUNT           > 0
132700         COMPUTE WS-ONE-DAY-AVERAGE ROUNDED =
132800             WS-ONE-DAY-SUM-MM / WS-ONE-DAY-COUNT.
132900
133000     MOVE WS-ONE-DAY-AVERAGE      TO RFT-RD4-AVERAGE.
133100     WRITE RFT-REPORT-LINE        FROM RFT-RPT4-DETAIL.
133200
133300 P06000-EXIT.
133400     EXIT.
133500
133600 P06010-ACCUM-ONE-FIELD.
133700
133800     IF RFT-FT-NOT-IN-USE (RFT-FX)
133900         GO TO P06010-EXIT.
134000
134100     IF RFT-FT-MEAS-COUNT (RFT-FX) > 0
134200         PERFORM P06011-ACCUM-ONE-SLOT
134300            THRU P06011-EXIT
134400            VARYING RFT-MX FROM 1 BY 1
134500              UNTIL RFT-MX > RFT-FT-MEAS-COUNT (RFT-FX).
134600
134700 P06010-EXIT.
134800     EXIT.
134900
135000 P06011-ACCUM-ONE-SLOT.
135100
135200     IF RFT-FM-NOT-IN-USE (RFT-FX RFT-MX)
135300         GO TO P06011-EXIT.
135400
135500     IF RFT-FM-YEAR  (RFT-FX RFT-MX) NOT = WS-PARM-YEAR
135600        OR RFT-FM-MONTH (RFT-FX RFT-MX) NOT = WS-PARM-MONTH
135700        OR RFT-FM-DAY   (RFT-FX RFT-MX) NOT = WS-PARM-DAY
135800         GO TO P06011-EXIT.
135900
136000     ADD RFT-FM-RAINFALL-MM (RFT-FX RFT-MX)
136100                                   TO WS-ONE-DAY-SUM-MM.
136200     ADD 1                         TO WS-ONE-DAY-COUNT.
136300
136400 P06011-EXIT.
136500     EXIT.
136600     EJECT
136700*****************************************************************
136800*                                                               *
136900*    PARAGRAPH:  P07000-RPT5-WETTEST-FIELD                     *
137000*                                                               *
137100*    FUNCTION :  REPORT 5 -- CALL RFTS02 TO FIND THE FIELD WITH*
137200*                THE LARGEST ALL-TIME RAINFALL TOTAL.           *
137300*                                                               *
137400*    CALLED BY:  P00000-MAINLINE                                *
137500*                                                               *
137600*****************************************************************
137700
137800 P07000-RPT5-WETTEST-FIELD.
137900
138000     MOVE 'RAINFALL REPORT 5 - HISTORICALLY WETTEST FIELD'
138100                                   TO RFT-RST-TEXT.
138200     WRITE RFT-REPORT-LINE        FROM RFT-RPT-SECTION-TITLE.
138300
138400     MOVE SPACES                  TO RFT-S02-RESULT-FIELD-NAME.
138500     SET RFT-S02-FIELD-NOT-FOUND  TO TRUE.
138600
138700     CALL 'RFTS02'                 USING RFT-FIELD-TABLE
138800                                          RFT-S02-PARMS.
138900
139000     MOVE RFT-S02-RESULT-FIELD-NAME
139100                                   TO RFT-RD5-FIELD-NAME.
139200     WRITE RFT-REPORT-LINE        FROM RFT-RPT5-DETAIL.
139300
139400 P07000-EXIT.
139500     EXIT.
139600     EJECT
139700*****************************************************************
139800*                                                               *
139900*    PARAGRAPH:  P08000-RPT6-ABOVE-AVERAGE                     *
140000*                                                               *
140100*    FUNCTION :  REPORT 6 -- FOR WS-PARM-YEAR/WS-PARM-MONTH,   *
140200*                FIND THE CROSS-FIELD AVERAGE (GRAND TOTAL OVER *
140300*                GRAND COUNT, ONE COUNT PER MEASUREMENT SLOT,  *
140400*                NOT PER FIELD), THEN LIST EVERY FIELD WHOSE    *
140500*                OWN PERIOD TOTAL IS STRICTLY GREATER THAN THAT *
140600*                AVERAGE, IN ASCENDING FIELD-NAME ORDER.         *
140700*                                                               *
140800*    CALLED BY:  P00000-MAINLINE                                *
140900*                                                               *
141000*****************************************************************
141100
141200 P08000-RPT6-ABOVE-AVERAGE.
141300
141400     MOVE 'RAINFALL REPORT 6 - FIELDS ABOVE THE MONTHLY AVERAGE'
141500                                   TO RFT-RST-TEXT.
141600     WRITE RFT-REPORT-LINE        FROM RFT-RPT-SECTION-TITLE.
141700
141800     MOVE ZEROS                   TO WS-GRAND-TOTAL-MM
141900                                     WS-GRAND-COUNT
142000                                     WS-OVERALL-AVERAGE-MM.
142100
142200     IF RFT-FIELD-COUNT            > 0
142300         PERFORM P08010-ACCUM-GRAND-TOTAL
142400            THRU P08010-EXIT
142500            VARYING RFT-FX FROM 1 BY 1
142600              UNTIL RFT-FX > RFT-FIELD-COUNT.
142700
142800     IF WS-GRAND-COUNT             > 0
142900         DIVIDE WS-GRAND-TOTAL-MM BY WS-GRAND-COUNT
143000                GIVING WS-OVERALL-AVERAGE-MM.
143100
143200     PERFORM P08100-BUILD-NAME-LIST
143300        THRU P08100-EXIT.
143400
143500     IF RFT-RPT6-LIST-COUNT        > 0
143600         PERFORM P08020-TEST-AND-PRINT
143700            THRU P08020-EXIT
143800            VARYING RFT-L6X FROM 1 BY 1
143900              UNTIL RFT-L6X > RFT-RPT6-LIST-COUNT.
144000
144100 P08000-EXIT.
144200     EXIT.
144300
144400 P08010-ACCUM-GRAND-TOTAL.
144500
144600     IF RFT-FT-NOT-IN-USE (RFT-FX)
144700         GO TO P08010-EXIT.
144800
144900     IF RFT-FT-MEAS-COUNT (RFT-FX) > 0
145000         PERFORM P08011-ACCUM-ONE-SLOT
145100            THRU P08011-EXIT
145200            VARYING RFT-MX FROM 1 BY 1
145300              UNTIL RFT-MX > RFT-FT-MEAS-COUNT (RFT-FX).
145400
145500 P08010-EXIT.
145600     EXIT.
145700
145800 P08011-ACCUM-ONE-SLOT.
145900
146000     IF RFT-FM-NOT-IN-USE (RFT-FX RFT-MX)
146100         GO TO P08011-EXIT.
146200
146300     IF RFT-FM-YEAR  (RFT-FX RFT-MX) NOT = WS-PARM-YEAR
146400        OR RFT-FM-MONTH (RFT-FX RFT-MX) NOT = WS-PARM-MONTH
146500         GO TO P08011-EXIT.
146600
146700     ADD RFT-FM-RAINFALL-MM (RFT-FX RFT-MX)
146800                                   TO WS-GRAND-TOTAL-MM.
146900     ADD 1                         TO WS-GRAND-COUNT.
147000
147100 P08011-EXIT.
147200     EXIT.
147300     EJECT
147400*****************************************************************
147500*                                                               *
147600*    PARAGRAPH:  P08020-TEST-AND-PRINT                         *
147700*                                                               *
147800*    FUNCTION :  SUM THE LISTED FIELD'S OWN PERIOD RAINFALL    *
147900*                AND PRINT IT IF STRICTLY ABOVE THE OVERALL     *
148000*                AVERAGE.                                        *
148100*                                                               *
148200*    CALLED BY:  P08000-RPT6-ABOVE-AVERAGE                      *
148300*                                                               *
148400*****************************************************************
148500
148600 P08020-TEST-AND-PRINT.
148700
148800     MOVE ZEROS                   TO WS-FIELD-SUM-MM.
148900
149000     PERFORM P08021-FIND-NAMED-FIELD
149100        THRU P08021-EXIT
149200        VARYING RFT-FX FROM 1 BY 1
149300          UNTIL RFT-FX > RFT-FIELD-COUNT.
149400
149500     IF WS-FIELD-SUM-MM            > WS-OVERALL-AVERAGE-MM
149600         MOVE RFT-L6-FIELD-NAME (RFT-L6X)
149700                                   TO RFT-RD6-FIELD-NAME
149800         WRITE RFT-REPORT-LINE    FROM RFT-RPT6-DETAIL.
149900
150000 P08020-EXIT.
150100     EXIT.
150200
150300 P08021-FIND-NAMED-FIELD.
150400
150500     IF RFT-FT-NOT-IN-USE (RFT-FX)
150600         GO TO P08021-EXIT.
150700
150800     IF RFT-FT-FIELD-NAME (RFT-FX) NOT =
150900        RFT-L6-FIELD-NAME (RFT-L6X)
151000         GO TO P08021-EXIT.
151100
151200     IF RFT-FT-MEAS-COUNT (RFT-FX) > 0
151300         PERFORM P08022-ADD-ONE-SLOT
151400            THRU P08022-EXIT
151500            VARYING RFT-MX FROM 1 BY 1
151600              UNTIL RFT-MX > RFT-FT-MEAS-COUNT (RFT-FX).
151700
151800 P08021-EXIT.
151900     EXIT.
152000
152100 P08022-ADD-ONE-SLOT.
152200
152300     IF RFT-FM-NOT-IN-USE (RFT-FX RFT-MX)
152400         GO TO P08022-EXIT.
152500
152600     IF RFT-FM-YEAR  (RFT-FX RFT-MX) NOT = WS-PARM-YEAR
152700        OR RFT-FM-MONTH (RFT-FX RFT-MX) NOT = WS-PARM-MONTH
152800         GO TO P08022-EXIT.
152900
153000     ADD RFT-FM-RAINFALL-MM (RFT-FX RFT-MX)
153100                                   TO WS-FIELD-SUM-MM.
153200
153300 P08022-EXIT.
153400     EXIT.
153500     EJECT
153600*****************************************************************
153700*                                                               *
153800*    PARAGRAPH:  P08100-BUILD-NAME-LIST                        *
153900*                                                               *
154000*    FUNCTION :  BUILD RFT-RPT6-LIST-TABLE WITH EVERY IN-USE   *
154100*                FIELD NAME, THEN INSERTION-SORT IT ASCENDING  *
154200*                SO REPORT 6 PRINTS IN A REPEATABLE ORDER.      *
154300*                                                               *
154400*    CALLED BY:  P08000-RPT6-ABOVE-AVERAGE                      *
154500*                                                               *
154600*****************************************************************
154700
154800 P08100-BUILD-NAME-LIST.
154900
155000     MOVE ZEROS                   TO RFT-RPT6-LIST-COUNT.
155100
155200     IF RFT-FIELD-COUNT            > 0
155300         PERFORM P08110-ADD-ONE-NAME
155400            THRU P08110-EXIT
155500            VARYING RFT-FX FROM 1 BY 1
155600              UNTIL RFT-FX > RFT-FIELD-COUNT.
155700
155800     IF RFT-RPT6-LIST-COUNT        > 1
155900         PERFORM P08120-SORT-NAMES
156000            THRU P08120-EXIT
156100            VARYING RFT-L6X FROM 2 BY 1
156200              UNTIL RFT-L6X > RFT-RPT6-LIST-COUNT.
156300
156400 P08100-EXIT.
156500     EXIT.
156600
156700 P08110-ADD-ONE-NAME.
156800
156900     IF RFT-FT-NOT-IN-USE (RFT-FX)
157000         GO TO P08110-EXIT.
157100
157200     ADD 1                         TO RFT-RPT6-LIST-COUNT.
157300     MOVE RFT-RPT6-LIST-COUNT TO RFT-L6X.
157400     MOVE RFT-FT-FIELD-NAME (RFT-FX)
157500                                   TO RFT-L6-FIELD-NAME (RFT-L6X).
157600
157700 P08110-EXIT.
157800     EXIT.
157900
158000 P08120-SORT-NAMES.
158100
158200     MOVE RFT-L6X TO RFT-L6X2.
158300
158400 P08121-SHIFT-BACK.
158500
158600     IF RFT-L6X2                  = 1
158700         GO TO P08120-EXIT.
158800
158900     MOVE RFT-L6X2 TO RFT-L6X3.
159000     SUBTRACT 1 FROM RFT-L6X3.
159100
159200     IF RFT-L6-FIELD-NAME (RFT-L6X3) NOT >
159300        RFT-L6-FIELD-NAME (RFT-L6X2)
159400         GO TO P08120-EXIT.
159500
159600     MOVE RFT-L6-FIELD-NAME (RFT-L6X2)   TO RFT-RPT6-SORT-HOLD.
159700     MOVE RFT-L6-FIELD-NAME (RFT-L6X3)    TO
159800          RFT-L6-FIELD-NAME (RFT-L6X2).
159900     MOVE RFT-RPT6-SORT-HOLD              TO
160000          RFT-L6-FIELD-NAME (RFT-L6X3).
160100
160200     MOVE RFT-L6X3 TO RFT-L6X2.
160300     GO TO P08121-SHIFT-BACK.
160400
160500 P08120-EXIT.
160600     EXIT.
