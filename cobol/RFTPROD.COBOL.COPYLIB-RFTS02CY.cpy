000100*****************************************************************
000200* RFTS02 PARAMETER PASS AREA                                    *
000300*****************************************************************
000400
000500 01  RFT-S02-PARMS.
000600     03  RFT-S02-RESULT-FIELD-NAME
000700                                  PIC X(20)  VALUE SPACES.
000800     03  RFT-S02-FOUND-SW         PIC X(01)  VALUE 'N'.
000900         88  RFT-S02-FIELD-FOUND          VALUE 'Y'.
001000         88  RFT-S02-FIELD-NOT-FOUND      VALUE 'N'.
001100     03  FILLER                   PIC X(10)  VALUE SPACES.
