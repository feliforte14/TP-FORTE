000100*****************************************************************
000200* RFTS01 PARAMETER PASS AREA                                    *
000300*****************************************************************
000400
000500 01  RFT-S01-PARMS.
000600     03  RFT-S01-YEAR             PIC 9(04)  VALUE ZEROES.
000700     03  RFT-S01-MONTH            PIC 9(02)  VALUE ZEROES.
000800     03  RFT-S01-DAY              PIC 9(02)  VALUE ZEROES.
000900     03  RFT-S01-VALID-SW         PIC X(01)  VALUE 'N'.
001000         88  RFT-S01-DATE-VALID           VALUE 'Y'.
001100         88  RFT-S01-DATE-INVALID         VALUE 'N'.
001200     03  FILLER                   PIC X(10)  VALUE SPACES.
