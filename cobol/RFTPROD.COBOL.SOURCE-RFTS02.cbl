000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFTS02.
000300 AUTHOR. D MCALEER.
000400 INSTALLATION. AGRISYS CORPORATION.
000500 DATE-WRITTEN. 03/18/87.
000600 DATE-COMPILED.
000700 SECURITY. AGRISYS CORPORATION - PROPRIETARY - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 RAINFALL FIELD TRACKING SYSTEM (RFT)          *
001100*                       AGRISYS CORPORATION                     *
001200*                                                                *
001300* PROGRAM :   RFTS02                                            *
001400*                                                                *
001500* FUNCTION:   PROGRAM RFTS02 IS A CALLED SUBROUTINE THAT WILL   *
001600*             SCAN THE CALLER'S IN-MEMORY FIELD TABLE AND       *
001700*             RETURN THE NAME OF THE FIELD WITH THE LARGEST     *
001800*             ALL-TIME TOTAL RAINFALL (EVERY YEAR, EVERY MONTH, *
001900*             EVERY DAY EVER RECORDED FOR THAT FIELD).  ON A    *
002000*             TIE THE FIRST FIELD TO REACH THE HIGH TOTAL WINS  *
002100*             -- THE RUNNING MAXIMUM IS REPLACED ONLY WHEN A    *
002200*             LATER FIELD'S TOTAL IS STRICTLY GREATER.          *
002300*                                                                *
002400* FILES   :   NONE (TABLE IS PASSED BY THE CALLER)              *
002500*                                                                *
002600* TRANSACTIONS GENERATED:                                       *
002700*             NONE                                              *
002800*                                                                *
002900* PFKEYS  :   NONE                                              *
003000*                                                                *
003100*****************************************************************
003200*             PROGRAM CHANGE LOG                                *
003300*             -------------------                               *
003400*                                                                *
003500*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003600*  --------   --------------------  --------------------------  *
003700*  03/18/87   D MCALEER             INITIAL VERSION.            *
003800*  07/30/90   R OKONKWO             CHANGED COMPARE FROM >= TO  *
003900*                                   > SO THE FIRST FIELD TO HIT *
004000*                                   THE HIGH TOTAL KEEPS THE     *
004100*                                   TITLE ON A TIE (AG-EXT       *
004200*                                   REPORTED TWO FIELDS SWAPPING *
004300*                                   PLACES ON RE-RUNS WITH       *
004400*                                   IDENTICAL DATA).             *
004500*  11/08/98   T VANDERLOO           Y2K REVIEW.  RFT-FM-YEAR IS *
004600*                                   NOT EVEN SEEN BY THIS        *
004700*                                   PROGRAM -- IT TOTALS         *
004800*                                   RFT-FM-RAINFALL-MM ACROSS    *
004900*                                   ALL SLOTS REGARDLESS OF      *
005000*                                   DATE -- NO WINDOWING         *
005100*                                   EXPOSURE HERE.               *
005200*  06/24/04   R OKONKWO             REVIEWED AFTER RFTB01'S      *
005300*                                   RFT-FIELD-MAX / RFT-MEAS-MAX *
005400*                                   INCREASE (AG-1203) -- NO     *
005500*                                   CODE CHANGE, RFTS02 SCANS    *
005600*                                   WHATEVER COUNT RFT-FIELD-    *
005700*                                   COUNT CARRIES.               *
005800*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXXX *
005900*                                                                *
006000*****************************************************************
006100     EJECT
006200 ENVIRONMENT DIVISION.
006300 DATA DIVISION.
006400     EJECT
006500 WORKING-STORAGE SECTION.
006600
006700*****************************************************************
006800*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
006900*****************************************************************
007000 01  WS-MAX-FIELD-TOTAL-WORK.
007100     05  WS-MAX-FIELD-TOTAL       PIC S9(09) COMP-3 VALUE +0.
007200 01  WS-MAX-FIELD-TOTAL-X         REDEFINES
007300     WS-MAX-FIELD-TOTAL-WORK      PIC X(05).
007400
007500 01  WS-THIS-FIELD-TOTAL-WORK.
007600     05  WS-THIS-FIELD-TOTAL      PIC S9(09) COMP-3 VALUE +0.
007700 01  WS-THIS-FIELD-TOTAL-X        REDEFINES
007800     WS-THIS-FIELD-TOTAL-WORK     PIC X(05).
007900
008000*****************************************************************
008100*    SUBROUTINE PARAMETER / WORK AREAS                          *
008200*****************************************************************
008300     COPY RFTS02CY.
008400     EJECT
008500*****************************************************************
008600*    L I N K A G E     S E C T I O N                            *
008700*****************************************************************
008800
008900 LINKAGE SECTION.
009000
009100     COPY RFTFLDT.
009200
009300 01  LS-RFTS02-PARMS.
009400     05  FILLER                   PIC X(31).
009500
009600*****************************************************************
009700*    P R O C E D U R E    D I V I S I O N                       *
009800*****************************************************************
009900
010000 PROCEDURE DIVISION USING RFT-FIELD-TABLE
010100                           LS-RFTS02-PARMS.
010200
010300 P00000-MAINLINE.
010400
010500     MOVE LS-RFTS02-PARMS        TO RFT-S02-PARMS.
010600     MOVE SPACES                 TO RFT-S02-RESULT-FIELD-NAME.
010700     SET RFT-S02-FIELD-NOT-FOUND TO TRUE.
010800     MOVE ZEROS                  TO WS-MAX-FIELD-TOTAL.
010900
011000     IF RFT-FIELD-COUNT            > 0
011100         PERFORM P10000-SCAN-FIELD
011200            THRU P10000-EXIT
011300            VARYING RFT-FX FROM 1 BY 1
011400              UNTIL RFT-FX > RFT-FIELD-COUNT.
011500
011600     MOVE RFT-S02-PARMS           TO LS-RFTS02-PARMS.
011700
011800     GOBACK.
011900
012000 P00000-EXIT.
012100     EXIT.
012200     EJECT
012300*****************************************************************
012400*                                                               *
012500*    PARAGRAPH:  P10000-SCAN-FIELD                             *
012600*                                                               *
012700*    FUNCTION :  SUM ALL MEASUREMENT SLOTS RECORDED FOR ONE    *
012800*                FIELD, REGARDLESS OF YEAR, MONTH OR DAY, AND  *
012900*                COMPARE THE RESULT TO THE RUNNING MAXIMUM.    *
013000*                                                               *
013100*    CALLED BY:  P00000-MAINLINE                               *
013200*                                                               *
013300*****************************************************************
013400
013500 P10000-SCAN-FIELD.
013600
013700     IF RFT-FT-NOT-IN-USE (RFT-FX)
013800         GO TO P10000-EXIT.
013900
014000     MOVE ZEROS                   TO WS-THIS-FIELD-TOTAL.
014100
014200     IF RFT-FT-MEAS-COUNT (RFT-FX) > 0
014300         PERFORM P10100-ADD-SLOT
014400            THRU P10100-EXIT
014500            VARYING RFT-MX FROM 1 BY 1
014600              UNTIL RFT-MX > RFT-FT-MEAS-COUNT (RFT-FX).
014700
014800     IF WS-THIS-FIELD-TOTAL        > WS-MAX-FIELD-TOTAL
014900         MOVE WS-THIS-FIELD-TOTAL  TO WS-MAX-FIELD-TOTAL
015000         MOVE RFT-FT-FIELD-NAME (RFT-FX)
015100                                   TO RFT-S02-RESULT-FIELD-NAME
015200         SET RFT-S02-FIELD-FOUND  TO TRUE.
015300
015400 P10000-EXIT.
015500     EXIT.
015600     EJECT
015700*****************************************************************
015800*                                                               *
015900*    PARAGRAPH:  P10100-ADD-SLOT                               *
016000*                                                               *
016100*    FUNCTION :  ADD ONE MEASUREMENT SLOT'S RAINFALL-MM INTO   *
016200*                THE CURRENT FIELD'S RUNNING TOTAL, SKIPPING   *
016300*                ANY SLOT A PRIOR REMOVE TRANSACTION FREED.    *
016400*                                                               *
016500*    CALLED BY:  P10000-SCAN-FIELD                             *
016600*                                                               *
016700*****************************************************************
016800
016900 P10100-ADD-SLOT.
017000
017100     IF RFT-FM-NOT-IN-USE (RFT-FX RFT-MX)
017200         GO TO P10100-EXIT.
017300
017400     ADD RFT-FM-RAINFALL-MM (RFT-FX RFT-MX)
017500                                   TO WS-THIS-FIELD-TOTAL.
017600
017700 P10100-EXIT.
017800     EXIT.
