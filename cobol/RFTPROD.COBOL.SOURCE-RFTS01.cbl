000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFTS01.
000300 AUTHOR. D MCALEER.
000400 INSTALLATION. AGRISYS CORPORATION.
000500 DATE-WRITTEN. 03/11/87.
000600 DATE-COMPILED.
000700 SECURITY. AGRISYS CORPORATION - PROPRIETARY - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 RAINFALL FIELD TRACKING SYSTEM (RFT)          *
001100*                       AGRISYS CORPORATION                     *
001200*                                                                *
001300* PROGRAM :   RFTS01                                            *
001400*                                                                *
001500* FUNCTION:   PROGRAM RFTS01 IS A CALLED SUBROUTINE THAT WILL   *
001600*             VALIDATE A MEASUREMENT'S YEAR/MONTH/DAY AGAINST   *
001700*             THE STANDARD CALENDAR, INCLUDING LEAP-YEAR        *
001800*             FEBRUARY.  THE CALLING PROGRAM PASSES THE DATE TO *
001900*             BE CHECKED AND RFTS01 RETURNS A VALID/INVALID     *
002000*             SWITCH.  NO FIELD IS EVER CREATED AND NO          *
002100*             MEASUREMENT IS EVER STORED FOR A DATE THIS        *
002200*             PROGRAM REJECTS.                                  *
002300*                                                                *
002400* FILES   :   NONE                                              *
002500*                                                                *
002600* TRANSACTIONS GENERATED:                                       *
002700*             NONE                                              *
002800*                                                                *
002900* PFKEYS  :   NONE                                              *
003000*                                                                *
003100*****************************************************************
003200*             PROGRAM CHANGE LOG                                *
003300*             -------------------                               *
003400*                                                                *
003500*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003600*  --------   --------------------  --------------------------  *
003700*  03/11/87   D MCALEER             INITIAL VERSION.  VALIDATES *
003800*                                   MONTH 1-12, DAY AT LEAST 1,  *
003900*                                   AND DAY AGAINST THE STANDARD *
004000*                                   DAYS-IN-MONTH TABLE.         *
004100*  09/02/88   D MCALEER             ADDED LEAP-YEAR FEBRUARY     *
004200*                                   HANDLING PER AG-EXTENSION    *
004300*                                   REQUEST #4412 (FIELD SITES   *
004400*                                   WERE LOGGING 2/29 READINGS   *
004500*                                   AND GETTING REJECTED EVERY   *
004600*                                   FOUR YEARS).                 *
004700*  04/14/91   R OKONKWO             CORRECTED CENTURY RULE -- A  *
004800*                                   YEAR DIVISIBLE BY 100 BUT    *
004900*                                   NOT BY 400 IS NOT A LEAP     *
005000*                                   YEAR.  1900 HAD BEEN WRONGLY *
005100*                                   TREATED AS LEAP IN HISTORY   *
005200*                                   LOADS (TICKET AG-0917).      *
005300*  01/22/94   P SOUSA                YEAR IS NOT RANGE-CHECKED   *
005400*                                   -- CONFIRMED WITH AG-EXT     *
005500*                                   THAT HISTORICAL AND          *
005600*                                   NEGATIVE (PRE-CALENDAR TEST  *
005700*                                   DATA) YEARS MUST STILL PASS  *
005800*                                   THE MONTH/DAY CHECKS.        *
005900*  11/08/98   T VANDERLOO           Y2K REVIEW.  RFT-S01-YEAR IS *
006000*                                   A FULL 4-DIGIT FIELD AND THE *
006100*                                   LEAP TEST BELOW ALREADY USES *
006200*                                   DIVIDE BY 400/100/4 ON THE   *
006300*                                   FULL YEAR -- NO WINDOWING,   *
006400*                                   NO CHANGE REQUIRED.          *
006500*  06/19/02   R OKONKWO             REMOVED STALE COMMENT BLOCK  *
006600*                                   LEFT OVER FROM THE ORIGINAL  *
006700*                                   PROTOTYPE.                   *
006800*  08/11/09   P SOUSA                P20000 WAS COMPARING THE    *
006900*                                   LEAP-FEBRUARY DAY AGAINST A  *
007000*                                   HARDCODED 29 INSTEAD OF THE  *
007100*                                   RFT-LEAP-DAYS TABLE COPIED   *
007200*                                   IN FROM RFTDAYS -- CHANGED   *
007300*                                   TO LOOK UP RFT-LEAP-DAYS(2), *
007400*                                   THE SAME WAY P10000 ABOVE    *
007500*                                   LOOKS UP RFT-DAYS FOR EVERY  *
007600*                                   OTHER MONTH (AG-3117).       *
007700*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXXX *
007800*                                                                *
007900*****************************************************************
008000     EJECT
008100 ENVIRONMENT DIVISION.
008200 DATA DIVISION.
008300     EJECT
008400 WORKING-STORAGE SECTION.
008500
008600*****************************************************************
008700*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
008800*****************************************************************
008900 77  WS-SUB1                      PIC S9(04) COMP VALUE +0.
009000
009100*****************************************************************
009200*    LEAP YEAR TEST WORK AREA                                   *
009300*****************************************************************
009400 01  WS-LEAP-TEST.
009500     05  WS-LT-QUOTIENT           PIC S9(07) COMP-3 VALUE +0.
009600     05  WS-LT-REMAINDER-400      PIC S9(04) COMP   VALUE +0.
009700     05  WS-LT-REMAINDER-100      PIC S9(04) COMP   VALUE +0.
009800     05  WS-LT-REMAINDER-4        PIC S9(04) COMP   VALUE +0.
009900     05  WS-LT-YEAR-WORK          PIC 9(04)         VALUE ZEROES.
010000     05  WS-LT-YEAR-WORK-R        REDEFINES
010100         WS-LT-YEAR-WORK          PIC X(04).
010200     05  WS-LEAP-YEAR-SW          PIC X(01)         VALUE 'N'.
010300         88  RFT-IS-LEAP-YEAR             VALUE 'Y'.
010400         88  RFT-NOT-LEAP-YEAR            VALUE 'N'.
010500     05  FILLER                   PIC X(04)         VALUE SPACES.
010600
010700*****************************************************************
010800*    STANDARD / LEAP-YEAR DAYS-IN-MONTH TABLES                  *
010900*****************************************************************
011000     COPY RFTDAYS.
011100     EJECT
011200*****************************************************************
011300*    SUBROUTINE PARAMETER / WORK AREAS                          *
011400*****************************************************************
011500     COPY RFTS01CY.
011600     EJECT
011700*****************************************************************
011800*    L I N K A G E     S E C T I O N                            *
011900*****************************************************************
012000
012100 LINKAGE SECTION.
012200
012300 01  LS-RFTS01-PARMS.
012400     05  FILLER                   PIC X(19).
012500
012600*****************************************************************
012700*    P R O C E D U R E    D I V I S I O N                       *
012800*****************************************************************
012900
013000 PROCEDURE DIVISION USING LS-RFTS01-PARMS.
013100
013200 P00000-MAINLINE.
013300
013400     MOVE LS-RFTS01-PARMS        TO RFT-S01-PARMS.
013500     SET RFT-S01-DATE-VALID      TO TRUE.
013600
013700     PERFORM P10000-EDIT-MONTH-DAY
013800        THRU P10000-EXIT.
013900
014000     IF RFT-S01-DATE-VALID
014100         PERFORM P20000-EDIT-LEAP-FEBRUARY
014200            THRU P20000-EXIT.
014300
014400     MOVE RFT-S01-PARMS           TO LS-RFTS01-PARMS.
014500
014600     GOBACK.
014700
014800 P00000-EXIT.
014900     EXIT.
015000     EJECT
015100*****************************************************************
015200*                                                               *
015300*    PARAGRAPH:  P10000-EDIT-MONTH-DAY                         *
015400*                                                               *
015500*    FUNCTION :  CHECK MONTH IS 1-12, DAY IS AT LEAST 1, AND   *
015600*                DAY DOES NOT EXCEED THE STANDARD (NON-LEAP)   *
015700*                DAYS-IN-MONTH TABLE.  FEBRUARY IN A LEAP YEAR *
015800*                IS RE-CHECKED BY P20000 BELOW.                *
015900*                                                               *
016000*    CALLED BY:  P00000-MAINLINE                               *
016100*                                                               *
016200*****************************************************************
016300
016400 P10000-EDIT-MONTH-DAY.
016500
016600     IF RFT-S01-MONTH              < 1
016700        OR RFT-S01-MONTH           > 12
016800         SET RFT-S01-DATE-INVALID TO TRUE
016900         GO TO P10000-EXIT.
017000
017100     IF RFT-S01-DAY                < 1
017200         SET RFT-S01-DATE-INVALID TO TRUE
017300         GO TO P10000-EXIT.
017400
017500     IF RFT-S01-MONTH              = 2
017600         GO TO P10000-EXIT.
017700
017800     MOVE RFT-S01-MONTH            TO WS-SUB1.
017900
018000     IF RFT-S01-DAY                > RFT-DAYS (WS-SUB1)
018100         SET RFT-S01-DATE-INVALID TO TRUE.
018200
018300 P10000-EXIT.
018400     EXIT.
018500     EJECT
018600*****************************************************************
018700*                                                               *
018800*    PARAGRAPH:  P20000-EDIT-LEAP-FEBRUARY                     *
018900*                                                               *
019000*    FUNCTION :  IF THE MONTH IS FEBRUARY AND THE YEAR IS A    *
019100*                LEAP YEAR (DIVISIBLE BY 4 AND NOT BY 100, OR  *
019200*                DIVISIBLE BY 400), RE-EDIT THE DAY AGAINST    *
019300*                THE LEAP-YEAR TABLE (29) INSTEAD OF REJECTING *
019400*                A DAY OF 29 THAT P10000 ABOVE ALREADY PASSED  *
019500*                OR FLAGGED.                                    *
019600*                                                               *
019700*    CALLED BY:  P00000-MAINLINE                               *
019800*                                                               *
019900*****************************************************************
020000
020100 P20000-EDIT-LEAP-FEBRUARY.
020200
020300     IF RFT-S01-MONTH NOT = 2
020400         GO TO P20000-EXIT.
020500
020600     MOVE RFT-S01-YEAR             TO WS-LT-YEAR-WORK.
020700
020800     DIVIDE WS-LT-YEAR-WORK BY 400 GIVING WS-LT-QUOTIENT
020900                            REMAINDER WS-LT-REMAINDER-400.
021000     DIVIDE WS-LT-YEAR-WORK BY 100 GIVING WS-LT-QUOTIENT
021100                            REMAINDER WS-LT-REMAINDER-100.
021200     DIVIDE WS-LT-YEAR-WORK BY 4   GIVING WS-LT-QUOTIENT
021300                            REMAINDER WS-LT-REMAINDER-4.
021400
021500     SET RFT-NOT-LEAP-YEAR        TO TRUE.
021600
021700     IF WS-LT-REMAINDER-400        = 0
021800         SET RFT-IS-LEAP-YEAR    TO TRUE
021900     ELSE
022000         IF WS-LT-REMAINDER-100    = 0
022100             SET RFT-NOT-LEAP-YEAR TO TRUE
022200         ELSE
022300             IF WS-LT-REMAINDER-4  = 0
022400                 SET RFT-IS-LEAP-YEAR TO TRUE.
022500
022600     MOVE 2                         TO WS-SUB1.
022700
022800     IF RFT-IS-LEAP-YEAR
022900         IF RFT-S01-DAY             > RFT-LEAP-DAYS (WS-SUB1)
023000             SET RFT-S01-DATE-INVALID TO TRUE
023100         ELSE
023200             SET RFT-S01-DATE-VALID  TO TRUE
023300     ELSE
023400         IF RFT-S01-DAY             > RFT-DAYS (WS-SUB1)
023500             SET RFT-S01-DATE-INVALID TO TRUE.
023600
023700 P20000-EXIT.
023800     EXIT.
