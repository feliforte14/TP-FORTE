000100*****************************************************************
000200* RAINFALL FIELD TRACKING SYSTEM (RFT)                           *
000300*                                                                *
000400* STANDARD DAYS-IN-MONTH / LEAP-YEAR DAYS-IN-MONTH TABLES FOR    *
000500* THE ENTIRE APPLICATION -- USED BY RFTS01 TO VALIDATE A         *
000600* MEASUREMENT'S YEAR/MONTH/DAY BEFORE IT IS ACCEPTED.            *
000700*****************************************************************
000800
000900 01  RFT-DAYS-IN-MONTH-TABLE.
001000***
001100***  STRUCTURE = ONE PIC 9(02) PER CALENDAR MONTH, JAN THRU DEC
001200***
001300     05  FILLER                   PIC 9(02)   VALUE 31.
001400     05  FILLER                   PIC 9(02)   VALUE 28.
001500     05  FILLER                   PIC 9(02)   VALUE 31.
001600     05  FILLER                   PIC 9(02)   VALUE 30.
001700     05  FILLER                   PIC 9(02)   VALUE 31.
001800     05  FILLER                   PIC 9(02)   VALUE 30.
001900     05  FILLER                   PIC 9(02)   VALUE 31.
002000     05  FILLER                   PIC 9(02)   VALUE 31.
002100     05  FILLER                   PIC 9(02)   VALUE 30.
002200     05  FILLER                   PIC 9(02)   VALUE 31.
002300     05  FILLER                   PIC 9(02)   VALUE 30.
002400     05  FILLER                   PIC 9(02)   VALUE 31.
002500 01  FILLER REDEFINES RFT-DAYS-IN-MONTH-TABLE.
002600     05  RFT-DAYS                 OCCURS 12 TIMES
002700                                  PIC 9(02).
002800
002900 01  RFT-LEAP-DAYS-IN-MONTH-TABLE.
003000***
003100***  STRUCTURE = SAME AS ABOVE, FEBRUARY EXTENDED TO 29 DAYS
003200***
003300     05  FILLER                   PIC 9(02)   VALUE 31.
003400     05  FILLER                   PIC 9(02)   VALUE 29.
003500     05  FILLER                   PIC 9(02)   VALUE 31.
003600     05  FILLER                   PIC 9(02)   VALUE 30.
003700     05  FILLER                   PIC 9(02)   VALUE 31.
003800     05  FILLER                   PIC 9(02)   VALUE 30.
003900     05  FILLER                   PIC 9(02)   VALUE 31.
004000     05  FILLER                   PIC 9(02)   VALUE 31.
004100     05  FILLER                   PIC 9(02)   VALUE 30.
004200     05  FILLER                   PIC 9(02)   VALUE 31.
004300     05  FILLER                   PIC 9(02)   VALUE 30.
004400     05  FILLER                   PIC 9(02)   VALUE 31.
004500 01  FILLER REDEFINES RFT-LEAP-DAYS-IN-MONTH-TABLE.
004600     05  RFT-LEAP-DAYS            OCCURS 12 TIMES
004700                                  PIC 9(02).
