000100*****************************************************************
000200* RAINFALL FIELD TRACKING SYSTEM (RFT)                           *
000300*                                                                *
000400* MEASUREMENT / CONTROL TRANSACTION RECORD -- RFT-MEASUREMENTS-IN*
000500* ONE RECORD PER LINE, LINE-SEQUENTIAL, 80 BYTES                 *
000600*                                                                *
000700* RFT-TR-TRANS-CODE DETERMINES WHICH OF THE REMAINING FIELDS ARE*
000800* MEANINGFUL ON A GIVEN RECORD --                                *
000900*   'C' CONTROL   - REPORT PARAMETERS (YEAR/MONTH/DAY/FIELD)     *
001000*   'A' ADD       - ADD (ACCUMULATE) A MEASUREMENT               *
001100*   'R' REMOVE    - REMOVE ONE DAY'S MEASUREMENT FOR A FIELD     *
001200*   'F' FIELD OFF - REMOVE A FIELD AND ALL OF ITS MEASUREMENTS   *
001300*****************************************************************
001400
001500 01  RFT-TRANS-RECORD.
001600     05  RFT-TR-TRANS-CODE       PIC X(01).
001700         88  RFT-TR-IS-CONTROL           VALUE 'C'.
001800         88  RFT-TR-IS-ADD               VALUE 'A'.
001900         88  RFT-TR-IS-REMOVE-MEAS       VALUE 'R'.
002000         88  RFT-TR-IS-REMOVE-FIELD      VALUE 'F'.
002100         88  RFT-TR-CODE-VALID           VALUE 'C' 'A' 'R' 'F'.
002200     05  RFT-TR-FIELD-NAME       PIC X(20).
002300     05  RFT-TR-YEAR              PIC 9(04).
002400     05  RFT-TR-YEAR-X            REDEFINES
002500         RFT-TR-YEAR              PIC X(04).
002600     05  RFT-TR-MONTH             PIC 9(02).
002700     05  RFT-TR-DAY               PIC 9(02).
002800     05  RFT-TR-RAINFALL-MM       PIC 9(05).
002900     05  FILLER                   PIC X(46).
