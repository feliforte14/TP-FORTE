000100*****************************************************************
000200* RAINFALL FIELD TRACKING SYSTEM (RFT)                           *
000300*                                                                *
000400* IN-MEMORY FIELD / MEASUREMENT TABLE                            *
000500*                                                                *
000600* ONE ENTRY PER CROP FIELD KNOWN TO THIS RUN, EACH HOLDING ITS   *
000700* OWN LIST OF (YEAR,MONTH,DAY,RAINFALL-MM) MEASUREMENT SLOTS.    *
000800* THIS REPLACES THE ORIGINAL PROGRAM'S BINARY-SEARCH-TREE-OF-    *
000900* DICTIONARIES WITH A FLAT, FIXED-SIZE TABLE -- SEARCHES ARE     *
001000* LINEAR (PERFORM VARYING), NOT INDEXED, SINCE THE VOLUMES       *
001100* HANDLED BY A SINGLE OVERNIGHT INTAKE RUN ARE SMALL.            *
001200*                                                                *
001300* RFT-FIELD-MAX AND RFT-MEAS-MAX SIZE THE TABLE; RAISE THEM IF   *
001400* A LARGER INTAKE FILE IS EVER SUPPLIED (SEE ALSO WPBE-MESSAGE   *
001500* "FIELD TABLE FULL" / "MEASUREMENT TABLE FULL" IN RFTB01).      *
001600*****************************************************************
001700
001800 77  RFT-FIELD-MAX                PIC S9(04)  VALUE +30   COMP.
001900 77  RFT-MEAS-MAX                 PIC S9(04)  VALUE +800  COMP.
002000
002100 01  RFT-FIELD-TABLE.
002200     05  RFT-FIELD-COUNT          PIC S9(04) COMP VALUE +0.
002300     05  RFT-FIELD-ENTRY OCCURS 30 TIMES
002400                         INDEXED BY RFT-FX RFT-FX2.
002500         10  RFT-FT-FIELD-NAME        PIC X(20).
002600         10  RFT-FT-IN-USE-SW         PIC X(01) VALUE 'N'.
002700             88  RFT-FT-IN-USE                  VALUE 'Y'.
002800             88  RFT-FT-NOT-IN-USE               VALUE 'N'.
002900         10  RFT-FT-MEAS-COUNT        PIC S9(04) COMP VALUE +0.
003000         10  RFT-FT-MEAS-ENTRY OCCURS 800 TIMES
003100                              INDEXED BY RFT-MX.
003200             15  RFT-FM-YEAR              PIC 9(04).
003300             15  RFT-FM-MONTH             PIC 9(02).
003400             15  RFT-FM-DAY               PIC 9(02).
003500             15  RFT-FM-RAINFALL-MM       PIC 9(05) COMP-3.
003600             15  RFT-FM-RAINFALL-MM-X     REDEFINES
003700                 RFT-FM-RAINFALL-MM       PIC X(03).
003800             15  RFT-FM-IN-USE-SW         PIC X(01) VALUE 'N'.
003900                 88  RFT-FM-IN-USE                  VALUE 'Y'.
004000                 88  RFT-FM-NOT-IN-USE              VALUE 'N'.
004100             15  FILLER                   PIC X(02).
004200         10  FILLER                   PIC X(10).
004300     05  FILLER                   PIC X(10).
