000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFTS01.
000300 AUTHOR. D MCALEER.
000400 INSTALLATION. AGRISYS CORPORATION.
000500 DATE-WRITTEN. 03/11/87.
000600 DATE-COMPILED.
000700 SECURITY. AGRISYS CORPORATION - PROPRIETARY - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 RAINFALL FIELD TRACKING SYSTEM (RFT)          *
001100*                       AGRISYS CORPORATION                     *
001200*                                                                *
001300* PROGRAM :   RFTS01                                            *
001400*                                                                *
001500* FUNCTION:   PROGRAM RFTS01 IS A CALLED SUBROUTINE THAT WILL   *
001600*             VALIDATE A MEASUREMENT'S YEAR/MONTH/DAY AGAINST   *
001700*             THE STANDARD CALENDAR, INCLUDING LEAP-YEAR        *
001800*             FEBRUARY.  THE CALLING PROGRAM PASSES THE DATE TO *
001900*             BE CHECKED AND RFTS01 RETURNS A VALID/INVALID     *
002000*             SWITCH.  NO FIELD IS EVER CREATED AND NO          *
002100*             MEASUREMENT IS EVER STORED FOR A DATE THIS        *
002200*             PROGRAM REJECTS.                                  *
002300*                                                                *
002400* FILES   :   NONE                                              *
002500*                                                                *
002600* TRANSACTIONS GENERATED:                                       *
002700*             NONE                                              *
002800*                                                                *
002900* PFKEYS  :   NONE                                              *
003000*                                                                *
003100*****************************************************************
003200*             PROGRAM CHANGE LOG                                *
003300*             -------------------                               *
003400*                                                                *
003500*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003600*  --------   --------------------  --------------------------  *
003700*  03/11/87   D MCALEER             INITIAL VERSION.  VALIDATES *
003800*                                   MONTH 1-12, DAY AT LEAST 1,  *
003900*                                   AND DAY AGAINST THE STANDARD *
004000*                                   DAYS-IN-MONTH TABLE.         *
004100*  09/02/88   D MCALEER             ADDED LEAP-YEAR FEBRUARY     *
004200*                                   HANDLING PER AG-EXTENSION    *
004300*                                   REQUEST #4412 (FIELD SITES   *
004400*                                   WERE LOGGING 2/29 READINGS   *
004500*                                   AND GETTING REJECTED EVERY   *
004600*                                   FOUR YEARS).                 *
004700*  04/14/91   R OKONKWO             CORRECTED CENTURY RULE -- A  *
004800*                                   YEAR DIVISIBLE BY 100 BUT    *
004900*                                   NOT BY 400 IS NOT A LEAP     *
005000*                                   YEAR.  1900 HAD BEEN WRONGLY *
005100*                                   TREATED AS LEAP IN HISTORY   *
005200*                                   LOADS (TICKET AG-0917).      *
005300*  01/22/94   P SOUSA                YEAR IS NOT RANGE-CHECKED   *
005400*                                   -- CONFIRMED WITH AG-EXT     *
005500*                                   THAT HISTORICAL AND          *
005600*                                   NEGATIVE (PRE-CALENDAR TEST  *
005700*                                   DATA) YEARS MUST STILL PASS  *
005800*                                   THE MONTH/DAY CHECKS.        *
005900*  11/08/98   T VANDERLOO           Y2K REVIEW.  RFT-S01-YEAR IS *
006000*                                   A FULL 4-DIGIT FIELD AND THE *
006100*                                   LEAP TEST BELOW ALREADY USES *
006200*                                   DIVIDE BY 400/100/4 ON THE   *
006300*                                   FULL YEAR -- NO WINDOWING,   *
006400*                                   NO CHANGE REQUIRED.          *
006500*  06/19/02   R OKONKWO             REMOVED STALE COMMENT BLOCK  *
006600*                                   LEFT OVER FROM THE ORIGINAL  *
006700*                                   PROTOTYPE.                   *
006800*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXXX *
006900*                                                                *
007000*****************************************************************
007100     EJECT
007200 ENVIRONMENT DIVISION.
007300 DATA DIVISION.
007400     EJECT
007500 WORKING-STORAGE SECTION.
007600
007700*****************************************************************
007800*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
007900*****************************************************************
008000 77  WS-SUB1                      PIC S9(04) COMP VALUE +0.
008100
008200*****************************************************************
008300*    LEAP YEAR TEST WORK AREA                                   *
008400*****************************************************************
008500 01  WS-LEAP-TEST.
008600     05  WS-LT-QUOTIENT           PIC S9(07) COMP-3 VALUE +0.
008700     05  WS-LT-REMAINDER-400      PIC S9(04) COMP   VALUE +0.
008800     05  WS-LT-REMAINDER-100      PIC S9(04) COMP   VALUE +0.
008900     05  WS-LT-REMAINDER-4        PIC S9(04) COMP   VALUE +0.
009000     05  WS-LT-YEAR-WORK          PIC 9(04)         VALUE ZEROES.
009100     05  WS-LT-YEAR-WORK-R        REDEFINES
009200         WS-LT-YEAR-WORK          PIC X(04).
009300     05  WS-LEAP-YEAR-SW          PIC X(01)         VALUE 'N'.
009400         88  RFT-IS-LEAP-YEAR             VALUE 'Y'.
009500         88  RFT-NOT-LEAP-YEAR            VALUE 'N'.
009600     05  FILLER                   PIC X(04)         VALUE SPACES.
009700
009800*****************************************************************
009900*    STANDARD / LEAP-YEAR DAYS-IN-MONTH TABLES                  *
010000*****************************************************************
010100     COPY RFTDAYS.
010200     EJECT
010300*****************************************************************
010400*    SUBROUTINE PARAMETER / WORK AREAS                          *
010500*****************************************************************
010600     COPY RFTS01CY.
010700     EJECT
010800*****************************************************************
010900*    L I N K A G E     S E C T I O N                            *
011000*****************************************************************
011100
011200 LINKAGE SECTION.
011300
011400 01  LS-RFTS01-PARMS              PIC X(19).
011500
011600*****************************************************************
011700*    P R O C E D U R E    D I V I S I O N                       *
011800*****************************************************************
011900
012000 PROCEDURE DIVISION USING LS-RFTS01-PARMS.
012100
012200 P00000-MAINLINE.
012300
012400     MOVE LS-RFTS01-PARMS        TO RFT-S01-PARMS.
012500     SET RFT-S01-DATE-VALID      TO TRUE.
012600
012700     PERFORM P10000-EDIT-MONTH-DAY
012800        THRU P10000-EXIT.
012900
013000     IF RFT-S01-DATE-VALID
013100         PERFORM P20000-EDIT-LEAP-FEBRUARY
013200            THRU P20000-EXIT.
013300
013400     MOVE RFT-S01-PARMS           TO LS-RFTS01-PARMS.
013500
013600     GOBACK.
013700
013800 P00000-EXIT.
013900     EXIT.
014000     EJECT
014100*****************************************************************
014200*                                                               *
014300*    PARAGRAPH:  P10000-EDIT-MONTH-DAY                         *
014400*                                                               *
014500*    FUNCTION :  CHECK MONTH IS 1-12, DAY IS AT LEAST 1, AND   *
014600*                DAY DOES NOT EXCEED THE STANDARD (NON-LEAP)   *
014700*                DAYS-IN-MONTH TABLE.  FEBRUARY IN A LEAP YEAR *
014800*                IS RE-CHECKED BY P20000 BELOW.                *
014900*                                                               *
015000*    CALLED BY:  P00000-MAINLINE                               *
015100*                                                               *
015200*****************************************************************
015300
015400 P10000-EDIT-MONTH-DAY.
015500
015600     IF RFT-S01-MONTH              < 1
015700        OR RFT-S01-MONTH           > 12
015800         SET RFT-S01-DATE-INVALID TO TRUE
015900         GO TO P10000-EXIT.
016000
016100     IF RFT-S01-DAY                < 1
016200         SET RFT-S01-DATE-INVALID TO TRUE
016300         GO TO P10000-EXIT.
016400
016500     IF RFT-S01-MONTH              = 2
016600         GO TO P10000-EXIT.
016700
016800     MOVE RFT-S01-MONTH            TO WS-SUB1.
016900
017000     IF RFT-S01-DAY                > RFT-DAYS (WS-SUB1)
017100         SET RFT-S01-DATE-INVALID TO TRUE.
017200
017300 P10000-EXIT.
017400     EXIT.
017500     EJECT
017600*****************************************************************
017700*                                                               *
017800*    PARAGRAPH:  P20000-EDIT-LEAP-FEBRUARY                     *
017900*                                                               *
018000*    FUNCTION :  IF THE MONTH IS FEBRUARY AND THE YEAR IS A    *
018100*                LEAP YEAR (DIVISIBLE BY 4 AND NOT BY 100, OR  *
018200*                DIVISIBLE BY 400), RE-EDIT THE DAY AGAINST    *
018300*                THE LEAP-YEAR TABLE (29) INSTEAD OF REJECTING *
018400*                A DAY OF 29 THAT P10000 ABOVE ALREADY PASSED  *
018500*                OR FLAGGED.                                    *
018600*                                                               *
018700*    CALLED BY:  P00000-MAINLINE                               *
018800*                                                               *
018900*****************************************************************
019000
019100 P20000-EDIT-LEAP-FEBRUARY.
019200
019300     IF RFT-S01-MONTH NOT = 2
019400         GO TO P20000-EXIT.
019500
019600     MOVE RFT-S01-YEAR             TO WS-LT-YEAR-WORK.
019700
019800     DIVIDE WS-LT-YEAR-WORK BY 400 GIVING WS-LT-QUOTIENT
019900                            REMAINDER WS-LT-REMAINDER-400.
020000     DIVIDE WS-LT-YEAR-WORK BY 100 GIVING WS-LT-QUOTIENT
020100                            REMAINDER WS-LT-REMAINDER-100.
020200     DIVIDE WS-LT-YEAR-WORK BY 4   GIVING WS-LT-QUOTIENT
020300                            REMAINDER WS-LT-REMAINDER-4.
020400
020500     SET RFT-NOT-LEAP-YEAR        TO TRUE.
020600
020700     IF WS-LT-REMAINDER-400        = 0
020800         SET RFT-IS-LEAP-YEAR    TO TRUE
020900     ELSE
021000         IF WS-LT-REMAINDER-100    = 0
021100             SET RFT-NOT-LEAP-YEAR TO TRUE
021200         ELSE
021300             IF WS-LT-REMAINDER-4  = 0
021400                 SET RFT-IS-LEAP-YEAR TO TRUE.
021500
021600     IF RFT-IS-LEAP-YEAR
021700         IF RFT-S01-DAY             > 29
021800             SET RFT-S01-DATE-INVALID TO TRUE
021900         ELSE
022000             SET RFT-S01-DATE-VALID  TO TRUE
022100     ELSE
022200         MOVE 2                     TO WS-SUB1
022300         IF RFT-S01-DAY             > RFT-DAYS (WS-SUB1)
022400             SET RFT-S01-DATE-INVALID TO TRUE.
022500
022600 P20000-EXIT.
022700     EXIT.
