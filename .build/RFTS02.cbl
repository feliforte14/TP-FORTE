000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFTS02.
000300 AUTHOR. D MCALEER.
000400 INSTALLATION. AGRISYS CORPORATION.
000500 DATE-WRITTEN. 03/18/87.
000600 DATE-COMPILED.
000700 SECURITY. AGRISYS CORPORATION - PROPRIETARY - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                 RAINFALL FIELD TRACKING SYSTEM (RFT)          *
001100*                       AGRISYS CORPORATION                     *
001200*                                                                *
001300* PROGRAM :   RFTS02                                            *
001400*                                                                *
001500* FUNCTION:   PROGRAM RFTS02 IS A CALLED SUBROUTINE THAT WILL   *
001600*             SCAN THE CALLER'S IN-MEMORY FIELD TABLE AND       *
001700*             RETURN THE NAME OF THE FIELD WITH THE LARGEST     *
001800*             ALL-TIME TOTAL RAINFALL (EVERY YEAR, EVERY MONTH, *
001900*             EVERY DAY EVER RECORDED FOR THAT FIELD).  ON A    *
002000*             TIE THE FIRST FIELD TO REACH THE HIGH TOTAL WINS  *
002100*             -- THE RUNNING MAXIMUM IS REPLACED ONLY WHEN A    *
002200*             LATER FIELD'S TOTAL IS STRICTLY GREATER.          *
002300*                                                                *
002400* FILES   :   NONE (TABLE IS PASSED BY THE CALLER)              *
002500*                                                                *
002600* TRANSACTIONS GENERATED:                                       *
002700*             NONE                                              *
002800*                                                                *
002900* PFKEYS  :   NONE                                              *
003000*                                                                *
003100*****************************************************************
003200*             PROGRAM CHANGE LOG                                *
003300*             -------------------                               *
003400*                                                                *
003500*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003600*  --------   --------------------  --------------------------  *
003700*  03/18/87   D MCALEER             INITIAL VERSION.            *
003800*  07/30/90   R OKONKWO             CHANGED COMPARE FROM >= TO  *
003900*                                   > SO THE FIRST FIELD TO HIT *
004000*                                   THE HIGH TOTAL KEEPS THE     *
004100*                                   TITLE ON A TIE (AG-EXT       *
004200*                                   REPORTED TWO FIELDS SWAPPING *
004300*                                   PLACES ON RE-RUNS WITH       *
004400*                                   IDENTICAL DATA).             *
004500*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXXX *
004600*                                                                *
004700*****************************************************************
004800     EJECT
004900 ENVIRONMENT DIVISION.
005000 DATA DIVISION.
005100     EJECT
005200 WORKING-STORAGE SECTION.
005300
005400*****************************************************************
005500*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
005600*****************************************************************
005700 77  WS-MAX-FIELD-TOTAL           PIC S9(09) COMP-3 VALUE +0.
005800 77  WS-THIS-FIELD-TOTAL          PIC S9(09) COMP-3 VALUE +0.
005900
006000*****************************************************************
006100*    SUBROUTINE PARAMETER / WORK AREAS                          *
006200*****************************************************************
006300     COPY RFTS02CY.
006400     EJECT
006500*****************************************************************
006600*    L I N K A G E     S E C T I O N                            *
006700*****************************************************************
006800
006900 LINKAGE SECTION.
007000
007100     COPY RFTFLDT.
007200
007300 01  LS-RFTS02-PARMS              PIC X(31).
007400
007500*****************************************************************
007600*    P R O C E D U R E    D I V I S I O N                       *
007700*****************************************************************
007800
007900 PROCEDURE DIVISION USING RFT-FIELD-TABLE
008000                           LS-RFTS02-PARMS.
008100
008200 P00000-MAINLINE.
008300
008400     MOVE LS-RFTS02-PARMS        TO RFT-S02-PARMS.
008500     MOVE SPACES                 TO RFT-S02-RESULT-FIELD-NAME.
008600     SET RFT-S02-FIELD-NOT-FOUND TO TRUE.
008700     MOVE ZEROS                  TO WS-MAX-FIELD-TOTAL.
008800
008900     IF RFT-FIELD-COUNT            > 0
009000         PERFORM P10000-SCAN-FIELD
009100            THRU P10000-EXIT
009200            VARYING RFT-FX FROM 1 BY 1
009300              UNTIL RFT-FX > RFT-FIELD-COUNT.
009400
009500     MOVE RFT-S02-PARMS           TO LS-RFTS02-PARMS.
009600
009700     GOBACK.
009800
009900 P00000-EXIT.
010000     EXIT.
010100     EJECT
010200*****************************************************************
010300*                                                               *
010400*    PARAGRAPH:  P10000-SCAN-FIELD                             *
010500*                                                               *
010600*    FUNCTION :  SUM ALL MEASUREMENT SLOTS RECORDED FOR ONE    *
010700*                FIELD, REGARDLESS OF YEAR, MONTH OR DAY, AND  *
010800*                COMPARE THE RESULT TO THE RUNNING MAXIMUM.    *
010900*                                                               *
011000*    CALLED BY:  P00000-MAINLINE                               *
011100*                                                               *
011200*****************************************************************
011300
011400 P10000-SCAN-FIELD.
011500
011600     IF RFT-FT-NOT-IN-USE (RFT-FX)
011700         GO TO P10000-EXIT.
011800
011900     MOVE ZEROS                   TO WS-THIS-FIELD-TOTAL.
012000
012100     IF RFT-FT-MEAS-COUNT (RFT-FX) > 0
012200         PERFORM P10100-ADD-SLOT
012300            THRU P10100-EXIT
012400            VARYING RFT-MX FROM 1 BY 1
012500              UNTIL RFT-MX > RFT-FT-MEAS-COUNT (RFT-FX).
012600
012700     IF WS-THIS-FIELD-TOTAL        > WS-MAX-FIELD-TOTAL
012800         MOVE WS-THIS-FIELD-TOTAL  TO WS-MAX-FIELD-TOTAL
012900         MOVE RFT-FT-FIELD-NAME (RFT-FX)
013000                                   TO RFT-S02-RESULT-FIELD-NAME
013100         SET RFT-S02-FIELD-FOUND  TO TRUE.
013200
013300 P10000-EXIT.
013400     EXIT.
013500     EJECT
013600*****************************************************************
013700*                                                               *
013800*    PARAGRAPH:  P10100-ADD-SLOT                               *
013900*                                                               *
014000*    FUNCTION :  ADD ONE MEASUREMENT SLOT'S RAINFALL-MM INTO   *
014100*                THE CURRENT FIELD'S RUNNING TOTAL, SKIPPING   *
014200*                ANY SLOT A PRIOR REMOVE TRANSACTION FREED.    *
014300*                                                               *
014400*    CALLED BY:  P10000-SCAN-FIELD                             *
014500*                                                               *
014600*****************************************************************
014700
014800 P10100-ADD-SLOT.
014900
015000     IF RFT-FM-NOT-IN-USE (RFT-FX RFT-MX)
015100         GO TO P10100-EXIT.
015200
015300     ADD RFT-FM-RAINFALL-MM (RFT-FX RFT-MX)
015400                                   TO WS-THIS-FIELD-TOTAL.
015500
015600 P10100-EXIT.
015700     EXIT.
