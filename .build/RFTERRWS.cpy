000100*****************************************************************
000200* RAINFALL FIELD TRACKING SYSTEM (RFT)                           *
000300*                                                                *
000400* GENERAL BATCH ERROR / REJECT LOGGING WORK AREAS -- WRITTEN TO  *
000500* THE JOB LOG (SYSOUT), NOT TO RFT-REPORT-OUT, WHENEVER AN       *
000600* INTAKE TRANSACTION IS REJECTED.                                *
000700*****************************************************************
000800
000900 77  WS-RFT-ERROR-LENGTH          PIC S9(04) COMP VALUE +800.
001000
001100 01  WS-RFT-BATCH-ERROR-01.
001200     05  FILLER                   PIC X(01)  VALUE SPACES.
001300     05  FILLER                   PIC X(07)  VALUE 'ERROR: '.
001400     05  FILLER                   PIC X(10)  VALUE 'PROGRAM = '.
001500     05  WPBE-PROGRAM-ID          PIC X(08)  VALUE 'RFTB01'.
001600     05  FILLER                   PIC X(14)  VALUE ', PARAGRAPH = '.
001700     05  WPBE-PARAGRAPH           PIC X(10)  VALUE SPACES.
001800
001900 01  WS-RFT-BATCH-ERROR-02.
002000     05  FILLER                   PIC X(08)  VALUE SPACES.
002100     05  WPBE-MESSAGE             PIC X(45)  VALUE SPACES.
002200     05  FILLER                   PIC X(16)  VALUE 'RECORD NUMBER ='.
002300     05  WPBE-RECORD-NUMBER       PIC X(07)  VALUE ZEROES.
002400     05  FILLER                   PIC X(02)  VALUE SPACES.
002500
002600 01  WS-RFT-BATCH-ERROR-03.
002700     05  FILLER                   PIC X(08)  VALUE SPACES.
002800     05  FILLER                   PIC X(20)  VALUE
002900         'RECORD IS DISPLAYED'.
003000     05  FILLER                   PIC X(05)  VALUE 'BELOW'.
